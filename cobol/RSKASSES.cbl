000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSKASSES.
000300 AUTHOR.        R L PRENTISS.
000400 INSTALLATION.  FIRST MERIDIAN ACQUIRING - RISK SYSTEMS DEPT.
000500 DATE-WRITTEN.  04/02/1985.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL RISK SYSTEMS USE ONLY.
000800*
000900******************************************************************
001000*  RSKASSES IS CALLED ONCE PER PAYMENT REQUEST BY PAYDRIVR, AFTER *
001100*  THE CALLER HAS LOOKED THE MERCHANT UP IN THE LOADED MCHPROF    *
001200*  TABLE AND FETCHED (OR CREATED) TODAY'S DAYPOS TABLE ENTRY.     *
001300*  IT CHECKS THE PROPOSED TRANSACTION AGAINST THE MERCHANT'S      *
001400*  SINGLE-TRANSACTION LIMIT, PROJECTED DAILY VOLUME LIMIT, DAILY  *
001500*  TRANSACTION COUNT LIMIT, AND THE 80% EARLY-WARNING THRESHOLD,  *
001600*  IN THAT ORDER, STOPPING AT THE FIRST RULE THAT BLOCKS.  IT     *
001700*  BUILDS THE RISK-ALERT-RECORD FOR THE CALLER TO WRITE WHEN A    *
001800*  RULE FIRES; THE CALLER SUPPLIES THE MERCHANT ID/TRAN ID.       *
001900*                                                                 *
002000*  MAINTENANCE HISTORY                                            *
002100*  --------------------------------------------------------      *
002200*  1985-04-02  RLP  PYRQ0002  ORIGINAL PROGRAM - SINGLE-         *PYRQ0002
002300*                             TRANSACTION AND DAILY VOLUME LIMIT *PYRQ0002
002400*                             CHECKS ONLY.                       *PYRQ0002
002500*  1986-09-14  RLP  PYRQ0003  ADDED THE TRANSACTION-COUNT-LIMIT  *PYRQ0003
002600*                             CHECK AND THE UNKNOWN-MERCHANT     *PYRQ0003
002700*                             DEFAULT RULE PER RISK COMMITTEE    *PYRQ0003
002800*                             REQUEST 4471.                      *PYRQ0003
002900*  1992-06-21  JBW  PYRQ0006  ADDED THE 80% EARLY-WARNING CHECK  *PYRQ0006
003000*                             AND THE EXPOSURE-PERCENT RETURN    *PYRQ0006
003100*                             VALUE.                             *PYRQ0006
003200*  1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO DATE ARITHMETIC IN *PYRQ0010
003300*                             THIS PROGRAM, NO CHANGE REQUIRED.  *PYRQ0010
003310*  2011-08-22  DKS  PYRQ0017  AUDIT FINDING - THE APPROVED-      *PYRQ0017
003320*                             MESSAGE TEXT NEVER SHOWED THE      *PYRQ0017
003330*                             EXPOSURE PERCENT THE RISK          *PYRQ0017
003340*                             COMMITTEE ASKED FOR IN MINUTE      *PYRQ0017
003350*                             09-41.  600-COMPUTE-EXPOSURE NOW   *PYRQ0017
003360*                             STRINGS THE 1-DECIMAL, HALF-UP     *PYRQ0017
003370*                             EXPOSURE FIGURE INTO LK-REASON-    *PYRQ0017
003380*                             TEXT FOR THE APPROVED PATH; THE    *PYRQ0017
003390*                             INTEGER RETURN VALUE ITSELF IS     *PYRQ0017
003395*                             UNCHANGED.                         *PYRQ0017
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700 01  WS-ASSESSMENT-SWITCHES.
004800     05  WS-MERCHANT-KNOWN-SW          PIC X(3)   VALUE 'NO '.
004900         88  MERCHANT-IS-KNOWN                     VALUE 'YES'.
005000     05  WS-RULE-FIRED-SW              PIC X(3)   VALUE 'NO '.
005100         88  A-RULE-FIRED                          VALUE 'YES'.
005200*
005300 01  WS-EXPOSURE-WORK.
005400     05  WS-PROJECTED-VOLUME           PIC S9(13)V99 COMP-3.
005450     05  WS-PROJECTED-VOLUME-R REDEFINES WS-PROJECTED-VOLUME
005460                                       PIC S9(13)V99.
005500     05  WS-EIGHTY-PCT-LIMIT           PIC S9(13)V99 COMP-3.
005600     05  WS-EXPOSURE-4DEC              PIC S9(3)V9(4) COMP-3.
005700     05  WS-EXPOSURE-4DEC-R REDEFINES WS-EXPOSURE-4DEC
005800                                       PIC S9(3)V9(4).
005900     05  WS-EXPOSURE-PCT-WHOLE         PIC S9(5)   COMP-3.
005950     05  WS-EXPOSURE-PCT-WHOLE-R REDEFINES WS-EXPOSURE-PCT-WHOLE
005960                                       PIC S9(5).
005970     05  WS-EXPOSURE-PCT-1DEC          PIC S9(3)V9 COMP-3.
005980     05  WS-EXPOSURE-PCT-EDIT          PIC ZZ9.9.
006000*
006100 01  WS-DEFAULT-MERCHANT-CONSTANTS.
006200     05  WS-DEFAULT-LIMIT              PIC S9(8)V99 COMP-3
006300                                        VALUE 5000.00.
006400     05  WS-DEFAULT-EXPOSURE-PCT       PIC S9(3)   COMP-3
006500                                        VALUE +10.
006600*
006700 01  WS-ALERT-CONTROL.
006800     05  WS-PCT-EIGHTY                 PIC S9(1)V99 COMP-3
006900                                        VALUE .80.
007000*
007100 LINKAGE SECTION.
007200*
007300 01  LK-PAYMENT-REQUEST.
007400     COPY PAYREQ.
007500*
007600 01  LK-MERCHANT-FOUND-SW              PIC X(3).
007700 01  LK-MP-DAILY-LIMIT                 PIC S9(10)V99 COMP-3.
007800 01  LK-MP-COUNT-LIMIT                 PIC S9(5)     COMP-3.
007900 01  LK-MP-MAX-SINGLE                  PIC S9(8)V99  COMP-3.
008000 01  LK-DP-TOTAL-VOLUME                PIC S9(13)V99 COMP-3.
008100 01  LK-DP-TRAN-COUNT                  PIC S9(7)     COMP-3.
008200 01  LK-BLOCKED-FLAG                   PIC X(1).
008300 01  LK-EXPOSURE-PCT                   PIC S9(3)     COMP-3.
008400 01  LK-REASON-TEXT                    PIC X(80).
008500 01  LK-RISK-ALERT.
008600     COPY RSKALERT.
008700*
008800 PROCEDURE DIVISION USING LK-PAYMENT-REQUEST,
008900         LK-MERCHANT-FOUND-SW,
009000         LK-MP-DAILY-LIMIT,
009100         LK-MP-COUNT-LIMIT,
009200         LK-MP-MAX-SINGLE,
009300         LK-DP-TOTAL-VOLUME,
009400         LK-DP-TRAN-COUNT,
009500         LK-BLOCKED-FLAG,
009600         LK-EXPOSURE-PCT,
009700         LK-REASON-TEXT,
009800         LK-RISK-ALERT.
009900*
010000 000-MAINLINE SECTION.
010100*
010200     MOVE 'N' TO LK-BLOCKED-FLAG.
010300     MOVE SPACES TO AL-ALERT-TYPE AL-ALERT-LEVEL AL-MESSAGE.
010400     MOVE ZERO TO AL-THRESHOLD-VALUE AL-CURRENT-VALUE.
010500     MOVE 'NO ' TO WS-RULE-FIRED-SW.
010600     IF LK-MERCHANT-FOUND-SW = 'YES'
010700        MOVE 'YES' TO WS-MERCHANT-KNOWN-SW
010800     ELSE
010900        MOVE 'NO ' TO WS-MERCHANT-KNOWN-SW
011000     END-IF.
011100     IF NOT MERCHANT-IS-KNOWN
011200        PERFORM 100-UNKNOWN-MERCHANT-DEFAULT THRU 100-EXIT
011300     ELSE
011400        PERFORM 200-SINGLE-TRANSACTION-CHECK THRU 200-EXIT
011500        IF NOT A-RULE-FIRED
011600           PERFORM 300-DAILY-VOLUME-CHECK THRU 300-EXIT
011700        END-IF
011800        IF NOT A-RULE-FIRED
011900           PERFORM 400-DAILY-COUNT-CHECK THRU 400-EXIT
012000        END-IF
012100        IF NOT A-RULE-FIRED
012200           PERFORM 500-EARLY-WARNING-CHECK THRU 500-EXIT
012300        END-IF
012400        PERFORM 600-COMPUTE-EXPOSURE THRU 600-EXIT
012500     END-IF.
012600     GOBACK.
012700*
012800 100-UNKNOWN-MERCHANT-DEFAULT.
012900*
013000     IF PR-AMOUNT > WS-DEFAULT-LIMIT
013100        MOVE 'Y' TO LK-BLOCKED-FLAG
013200        MOVE 'Amount exceeds default limit for unregistered
013300-            ' merchant' TO LK-REASON-TEXT
013400        MOVE ZERO TO LK-EXPOSURE-PCT
013500     ELSE
013600        MOVE 'N' TO LK-BLOCKED-FLAG
013700        MOVE WS-DEFAULT-EXPOSURE-PCT TO LK-EXPOSURE-PCT
013800        MOVE 'No risk profile found' TO LK-REASON-TEXT
013900     END-IF.
014000*
014100 100-EXIT.
014200     EXIT.
014300*
014400 200-SINGLE-TRANSACTION-CHECK.
014500*
014600     IF PR-AMOUNT > LK-MP-MAX-SINGLE
014700        MOVE 'YES' TO WS-RULE-FIRED-SW
014800        MOVE 'Y' TO LK-BLOCKED-FLAG
014900        SET AL-TYPE-SINGLE-TXN-LARGE TO TRUE
015000        SET AL-LEVEL-CRITICAL TO TRUE
015100        MOVE LK-MP-MAX-SINGLE TO AL-THRESHOLD-VALUE
015200        MOVE PR-AMOUNT TO AL-CURRENT-VALUE
015300        MOVE 'Transaction amount exceeds maximum single
015400-            ' transaction limit' TO AL-MESSAGE
015500        MOVE AL-MESSAGE TO LK-REASON-TEXT
015600     END-IF.
015700*
015800 200-EXIT.
015900     EXIT.
016000*
016100 300-DAILY-VOLUME-CHECK.
016200*
016300     COMPUTE WS-PROJECTED-VOLUME = LK-DP-TOTAL-VOLUME + PR-AMOUNT.
016400     IF WS-PROJECTED-VOLUME > LK-MP-DAILY-LIMIT
016500        MOVE 'YES' TO WS-RULE-FIRED-SW
016600        MOVE 'Y' TO LK-BLOCKED-FLAG
016700        SET AL-TYPE-DAILY-LIMIT-EXCD TO TRUE
016800        SET AL-LEVEL-CRITICAL TO TRUE
016900        MOVE LK-MP-DAILY-LIMIT TO AL-THRESHOLD-VALUE
017000        MOVE WS-PROJECTED-VOLUME TO AL-CURRENT-VALUE
017100        MOVE 'Projected daily volume exceeds merchant daily
017200-            ' limit' TO AL-MESSAGE
017300        MOVE AL-MESSAGE TO LK-REASON-TEXT
017400     END-IF.
017500*
017600 300-EXIT.
017700     EXIT.
017800*
017900 400-DAILY-COUNT-CHECK.
018000*
018100     IF LK-DP-TRAN-COUNT >= LK-MP-COUNT-LIMIT
018200        MOVE 'YES' TO WS-RULE-FIRED-SW
018300        MOVE 'Y' TO LK-BLOCKED-FLAG
018400        SET AL-TYPE-TXN-COUNT-HIGH TO TRUE
018500        SET AL-LEVEL-WARNING TO TRUE
018600        MOVE LK-MP-COUNT-LIMIT TO AL-THRESHOLD-VALUE
018700        MOVE LK-DP-TRAN-COUNT TO AL-CURRENT-VALUE
018800        MOVE 'Daily transaction count has reached the merchant
018900-            ' limit' TO AL-MESSAGE
019000        MOVE AL-MESSAGE TO LK-REASON-TEXT
019100     END-IF.
019200*
019300 400-EXIT.
019400     EXIT.
019500*
019600 500-EARLY-WARNING-CHECK.
019700*
019800     COMPUTE WS-PROJECTED-VOLUME = LK-DP-TOTAL-VOLUME + PR-AMOUNT.
019900     COMPUTE WS-EIGHTY-PCT-LIMIT ROUNDED =
020000             LK-MP-DAILY-LIMIT * WS-PCT-EIGHTY.
020100     IF WS-PROJECTED-VOLUME > WS-EIGHTY-PCT-LIMIT
020200        SET AL-TYPE-DAILY-LIMIT-APPR TO TRUE
020300        SET AL-LEVEL-WARNING TO TRUE
020400        MOVE WS-EIGHTY-PCT-LIMIT TO AL-THRESHOLD-VALUE
020500        MOVE WS-PROJECTED-VOLUME TO AL-CURRENT-VALUE
020600        MOVE 'Projected daily volume is approaching the merchant
020700-            ' daily limit' TO AL-MESSAGE
020800     END-IF.
020900*
021000 500-EXIT.
021100     EXIT.
021200*
021300 600-COMPUTE-EXPOSURE.
021400*
021500     COMPUTE WS-PROJECTED-VOLUME = LK-DP-TOTAL-VOLUME + PR-AMOUNT.
021600     IF LK-MP-DAILY-LIMIT > ZERO
021700        COMPUTE WS-EXPOSURE-4DEC ROUNDED =
021800                WS-PROJECTED-VOLUME / LK-MP-DAILY-LIMIT
021900     ELSE
022000        MOVE ZERO TO WS-EXPOSURE-4DEC
022100     END-IF.
022200     COMPUTE WS-EXPOSURE-PCT-WHOLE =
022300             WS-EXPOSURE-4DEC * 100.
022400     MOVE WS-EXPOSURE-PCT-WHOLE TO LK-EXPOSURE-PCT.
022410*    THE RETURNED EXPOSURE-PERCENT ABOVE IS TRUNCATED TO A WHOLE
022420*    NUMBER, PER RISK COMMITTEE MINUTE 09-41 - IT IS NOT ROUNDED
022430*    A SECOND TIME.  THE MESSAGE TEXT BELOW CARRIES THE SAME
022440*    EXPOSURE RATIO ROUNDED HALF-UP TO 1 DECIMAL SO THE OPERATOR
022450*    REPORT READS MORE PRECISELY THAN THE INTEGER RETURN VALUE.
022500     IF NOT A-RULE-FIRED AND LK-REASON-TEXT = SPACES
022510        COMPUTE WS-EXPOSURE-PCT-1DEC ROUNDED =
022520                WS-EXPOSURE-4DEC * 100
022530        MOVE WS-EXPOSURE-PCT-1DEC TO WS-EXPOSURE-PCT-EDIT
022540        STRING 'Transaction approved within risk limits, '
022550                   DELIMITED BY SIZE
022560               'exposure ' DELIMITED BY SIZE
022570               WS-EXPOSURE-PCT-EDIT     DELIMITED BY SIZE
022580               '% of daily limit'       DELIMITED BY SIZE
022590          INTO LK-REASON-TEXT
022800     END-IF.
022900*
023000 600-EXIT.
023100     EXIT.
