      ******************************************************************
      *    COPYBOOK:  RSKALERT                                        *
      *    DESCRIBES:  AL-RISK-ALERT-RECORD                           *
      *                                                                *
      *    ONE ROW PER RISK ALERT RAISED BY PAYDRIVR/RSKASSES DURING   *
      *    A RUN.  APPEND-ONLY OUTPUT - THE RISK DESK RESOLVES ALERTS  *
      *    IN A DOWNSTREAM SYSTEM, THIS RUN NEVER SETS AL-RESOLVED-FLAG*
      *    TO 'Y' ITSELF.  ONLY FOUR OF THE EIGHT ALERT TYPES BELOW    *
      *    ARE CURRENTLY RAISED BY ANY RULE (SEE RSKASSES) - THE       *
      *    REMAINING FOUR ARE CARRIED FOR THE MONTHLY-EXPOSURE AND     *
      *    CONCENTRATION PROJECTS, NEITHER OF WHICH SHIPPED.           *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1986-09-14  RLP  PYRQ0003  ORIGINAL LAYOUT - CRITICAL AND   *
      *                               WARNING ALERT TYPES ONLY.        *
      *    1990-02-01  JBW  PYRQ0005  ADDED THE FOUR MONTHLY/          *
      *                               CONCENTRATION/FRAUD-SCORE ALERT  *
      *                               TYPE VALUES FOR THE MONTHLY      *
      *                               EXPOSURE PROJECT.  PROJECT WAS   *
      *                               SHELVED BEFORE ANY RULE FIRED    *
      *                               THESE - VALUES KEPT FOR WHEN IT  *
      *                               RESUMES.                         *
      *    1992-06-21  JBW  PYRQ0006  ADDED AL-THRESHOLD-VALUE AND     *
      *                               AL-CURRENT-VALUE SO THE RISK     *
      *                               DESK CAN SEE HOW CLOSE A BLOCKED *
      *                               TRANSACTION CAME.                *
      *    1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO CENTURY-SENSITIVE*
      *                               FIELDS ON THIS RECORD, NO CHANGE.*
      ******************************************************************
       01  AL-RISK-ALERT-RECORD.
           05  AL-MERCHANT-ID              PIC X(20).
           05  AL-ALERT-TYPE                PIC X(26).
               88  AL-TYPE-SINGLE-TXN-LARGE
                                     VALUE 'SINGLE_TRANSACTION_LARGE  '.
               88  AL-TYPE-DAILY-LIMIT-EXCD
                                     VALUE 'DAILY_LIMIT_EXCEEDED      '.
               88  AL-TYPE-TXN-COUNT-HIGH
                                     VALUE 'TRANSACTION_COUNT_HIGH    '.
               88  AL-TYPE-DAILY-LIMIT-APPR
                                     VALUE 'DAILY_LIMIT_APPROACHED    '.
               88  AL-TYPE-MONTHLY-LIMIT-EXCD
                                     VALUE 'MONTHLY_LIMIT_EXCEEDED    '.
               88  AL-TYPE-MONTHLY-LIMIT-APPR
                                     VALUE 'MONTHLY_LIMIT_APPROACHED  '.
               88  AL-TYPE-FRAUD-SCORE-ELEV
                                     VALUE 'FRAUD_SCORE_ELEVATED      '.
               88  AL-TYPE-POSITION-CONCEN
                                     VALUE 'POSITION_CONCENTRATION    '.
           05  AL-ALERT-LEVEL              PIC X(9).
               88  AL-LEVEL-INFO           VALUE 'INFO     '.
               88  AL-LEVEL-WARNING        VALUE 'WARNING  '.
               88  AL-LEVEL-CRITICAL       VALUE 'CRITICAL '.
               88  AL-LEVEL-EMERGENCY      VALUE 'EMERGENCY'.
           05  AL-THRESHOLD-VALUE          PIC S9(13)V99 COMP-3.
           05  AL-CURRENT-VALUE            PIC S9(13)V99 COMP-3.
           05  AL-MESSAGE                  PIC X(80).
           05  AL-TRANSACTION-ID           PIC X(20).
           05  AL-RESOLVED-FLAG            PIC X(1).
               88  AL-IS-RESOLVED          VALUE 'Y'.
               88  AL-IS-UNRESOLVED        VALUE 'N'.
           05  FILLER                      PIC X(10).
