      ******************************************************************
      *    COPYBOOK:  MCHPROF                                         *
      *    DESCRIBES:  MP-MERCHANT-RISK-PROFILE-RECORD                *
      *                                                                *
      *    ONE ROW PER MERCHANT ON THE ACQUIRING PLATFORM.  READ-ONLY  *
      *    REFERENCE DATA FOR THE PAYDRIVR RUN - LOADED WHOLESALE AT   *
      *    START OF DAY INTO WS-MCHPROF-TABLE AND SEARCHED BY          *
      *    MP-MERCHANT-ID (THE FILE MUST ARRIVE SORTED ASCENDING ON    *
      *    THAT KEY FOR SEARCH ALL TO WORK).  MAINTAINED BY THE        *
      *    MERCHANT BOARDING SYSTEM, NOT BY THIS APPLICATION.          *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1985-04-02  RLP  PYRQ0002  ORIGINAL LAYOUT - DAILY LIMIT    *
      *                               AND SINGLE-TRANSACTION LIMIT     *
      *                               ONLY.                            *
      *    1986-09-14  RLP  PYRQ0003  ADDED MP-TRANSACTION-COUNT-LIMIT *
      *                               AND MP-RISK-TOLERANCE PER RISK   *
      *                               COMMITTEE REQUEST 4471.          *
      *    1990-02-01  JBW  PYRQ0005  ADDED MP-MONTHLY-LIMIT.  NOT YET *
      *                               ENFORCED BY ANY RULE - CARRIED   *
      *                               FOR THE MONTHLY EXPOSURE PROJECT *
      *                               WHICH WAS SHELVED.  DO NOT       *
      *                               REMOVE, BOARDING FILE STILL      *
      *                               POPULATES IT.                    *
      *    1994-07-19  DKS  PYRQ0007  ADDED MP-IS-ACTIVE-FLAG.         *
      *    1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO CENTURY-SENSITIVE*
      *                               FIELDS ON THIS RECORD, NO CHANGE.*
      ******************************************************************
       01  MP-MERCHANT-RISK-PROFILE-RECORD.
           05  MP-MERCHANT-ID              PIC X(20).
           05  MP-DAILY-LIMIT              PIC S9(10)V99 COMP-3.
           05  MP-MONTHLY-LIMIT            PIC S9(13)V99 COMP-3.
           05  MP-TRANSACTION-COUNT-LIMIT  PIC S9(5) COMP-3.
           05  MP-MAX-SINGLE-TRANSACTION   PIC S9(8)V99 COMP-3.
           05  MP-RISK-TOLERANCE           PIC X(9).
               88  MP-TOLERANCE-LOW        VALUE 'LOW      '.
               88  MP-TOLERANCE-MEDIUM     VALUE 'MEDIUM   '.
               88  MP-TOLERANCE-HIGH       VALUE 'HIGH     '.
               88  MP-TOLERANCE-UNLIMITED  VALUE 'UNLIMITED'.
           05  MP-IS-ACTIVE-FLAG           PIC X(1).
               88  MP-IS-ACTIVE            VALUE 'Y'.
               88  MP-IS-INACTIVE          VALUE 'N'.
           05  FILLER                      PIC X(15).
