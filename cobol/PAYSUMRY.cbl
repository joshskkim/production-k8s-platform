000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYSUMRY.
000300 AUTHOR.        J B WHITFIELD.
000400 INSTALLATION.  FIRST MERIDIAN ACQUIRING - RISK SYSTEMS DEPT.
000500 DATE-WRITTEN.  11/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL RISK SYSTEMS USE ONLY.
000800*
000900******************************************************************
001000*  PAYSUMRY IS A STANDALONE, CONTROL-CARD-DRIVEN JOB - IT IS NOT  *
001100*  CALLED BY PAYDRIVR.  EACH CARD ON SUMCTL NAMES ONE MERCHANT-ID *
001200*  AND A TRAILING WINDOW IN HOURS; THE PROGRAM SCANS TRANFILE ONE *
001300*  TIME PER CARD AND WRITES ONE MCHSUMRY ROW SUMMARIZING THAT     *
001400*  MERCHANT'S TRANSACTIONS OVER THE WINDOW.  TWO CARDS NAMING THE *
001500*  SAME MERCHANT PRODUCE TWO ROWS - THIS IS NOT A CONTROL-BREAK   *
001600*  REPORT, SEE THE MCHSUMRY COPYBOOK REMARKS.                     *
001700*                                                                 *
001800*  THE WINDOW IS MEASURED BACK FROM THE CURRENT RUN DATE/TIME.    *
001900*  ONLY THE CURRENT CALENDAR DATE IS SEARCHED - A WINDOW THAT     *
002000*  REACHES BACK BEFORE MIDNIGHT IS TRUNCATED AT MIDNIGHT.  RISK   *
002100*  COMMITTEE ACCEPTED THIS GAP THE SAME MEETING THEY ACCEPTED THE *
002200*  MIDNIGHT GAP IN PAYDRIVR'S VELOCITY LOOKUP (SEE PAYDRIVR       *
002300*  CHANGE LOG, 1999-01-08) - MOST SUMMARY CARDS SPECIFY AN 8- OR  *
002400*  24-HOUR WINDOW RUN LATE IN THE BUSINESS DAY, SO IN PRACTICE    *
002500*  THE TRUNCATION RARELY MATTERS.                                 *
002600*                                                                 *
002700*  MAINTENANCE HISTORY                                            *
002800*  --------------------------------------------------------      *
002900*  1988-11-02  JBW  PYRQ0004  ORIGINAL PROGRAM.                  *PYRQ0004
003000*  1990-02-01  JBW  PYRQ0005  ADDED AVERAGE-FRAUD-SCORE COLUMN TO*PYRQ0005
003100*                             THE SUMMARY ROW.                   *PYRQ0005
003200*  1999-01-08  MTC  PYRQ0010  Y2K REVIEW - WIDENED WS-NOW-CCYYMMD*PYRQ0010
003300*                             TO A 4-DIGIT YEAR (WAS 2-DIGIT).   *PYRQ0010
003400*                             CONFIRMED SUMCTL CARDS CARRY NO    *PYRQ0010
003500*                             DATE FIELDS OF THEIR OWN.          *PYRQ0010
003600*  2001-01-30  MTC  PYRQ0011  APPROVAL-RATE ROUNDING CHANGED FROM*PYRQ0011
003700*                             TRUNCATE TO ROUND HALF-UP PER RISK *PYRQ0011
003800*                             COMMITTEE REQUEST 5502.            *PYRQ0011
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
004900             OFF STATUS IS WS-RERUN-SWITCH-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SUMCTL   ASSIGN TO SUMCTL
005400            FILE STATUS IS WS-SUMCTL-STATUS.
005500     SELECT TRANFILE ASSIGN TO TRANFILE
005600            FILE STATUS IS WS-TRANFILE-STATUS.
005700     SELECT MCHSUMRY ASSIGN TO MCHSUMRY
005800            FILE STATUS IS WS-MCHSUMRY-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  SUMCTL
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  SUMCTL-RECORD.
006700     05  SC-MERCHANT-ID              PIC X(20).
006800     05  SC-WINDOW-HOURS             PIC 9(4).
006900     05  FILLER                      PIC X(56).
007000*
007100 FD  TRANFILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  TRANFILE-RECORD.
007500     COPY TXNREC.
007600*
007700 FD  MCHSUMRY
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  MCHSUMRY-RECORD.
008100     COPY MCHSUMRY.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  PROGRAM-INDICATOR-SWITCHES.
008600     05  WS-EOF-SUMCTL-SW            PIC X(3)  VALUE 'NO '.
008700         88  EOF-SUMCTL                        VALUE 'YES'.
008800     05  WS-EOF-TRANFILE-SW          PIC X(3)  VALUE 'NO '.
008900         88  EOF-TRANFILE                      VALUE 'YES'.
009000     05  WS-RERUN-SWITCH-ON          PIC X(3)  VALUE 'NO '.
009100     05  WS-RERUN-SWITCH-OFF         PIC X(3)  VALUE 'YES'.
009200*
009300 01  WS-FILE-STATUS-CODES.
009400     05  WS-SUMCTL-STATUS            PIC X(2).
009500     05  WS-TRANFILE-STATUS          PIC X(2).
009600     05  WS-MCHSUMRY-STATUS          PIC X(2).
009700*
009800 01  WS-RUN-DATE-FIELDS.
009900     05  WS-CURRENT-DATE-8           PIC 9(8).
010000     05  WS-CURRENT-DATE-8-R REDEFINES WS-CURRENT-DATE-8.
010100         10  WS-NOW-CCYY             PIC 9(4).
010200         10  WS-NOW-MM               PIC 9(2).
010300         10  WS-NOW-DD               PIC 9(2).
010400     05  WS-CURRENT-TIME-8           PIC 9(8).
010500     05  WS-CURRENT-TIME-8-R REDEFINES WS-CURRENT-TIME-8.
010600         10  WS-NOW-HH               PIC 9(2).
010700         10  WS-NOW-MIN              PIC 9(2).
010800         10  WS-NOW-SEC              PIC 9(2).
010900         10  WS-NOW-HUNDS            PIC 9(2).
011000     05  WS-NOW-MINUTE-OF-DAY        PIC S9(5) COMP-3.
011100     05  WS-CUTOFF-MINUTE-OF-DAY     PIC S9(7) COMP-3.
011200*
011300 01  WS-WINDOW-WORK.
011400     05  WS-WINDOW-MINUTES           PIC S9(7) COMP-3.
011500     05  WS-CUTOFF-USED              PIC S9(5) COMP-3.
011600*
011700 01  WS-TR-TIMESTAMP-WORK.
011800     05  WS-TR-CCYY                  PIC 9(4).
011900     05  WS-TR-MM                    PIC 9(2).
012000     05  WS-TR-DD                    PIC 9(2).
012100     05  WS-TR-HH                    PIC 9(2).
012200     05  WS-TR-MIN                   PIC 9(2).
012300     05  WS-TR-MINUTE-OF-DAY         PIC S9(5) COMP-3.
012400*
012500 01  WS-ACCUMULATORS.
012600     05  WS-TOTAL-TRAN-CTR           PIC S9(9) COMP-3 VALUE ZERO.
012700     05  WS-APPROVED-CTR             PIC S9(9) COMP-3 VALUE ZERO.
012800     05  WS-DECLINED-CTR             PIC S9(9) COMP-3 VALUE ZERO.
012900     05  WS-APPROVED-AMOUNT          PIC S9(13)V99 COMP-3
013000                                        VALUE ZERO.
013100     05  WS-SCORE-SUM                PIC S9(11) COMP-3 VALUE ZERO.
013150     05  WS-SCORE-SUM-R REDEFINES WS-SCORE-SUM
013160                                     PIC S9(11).
013200     05  WS-CARDS-READ-CTR           PIC S9(7) COMP-3 VALUE ZERO.
013300*
013400 01  WS-RATE-COMPUTE-AREA.
013500     05  WS-APPROVAL-RATE-2DEC       PIC S9(3)V99 COMP-3.
013600     05  WS-AVG-SCORE-2DEC           PIC S9(3)V99 COMP-3.
013700*
013800 01  DISPLAY-LINE.
013900     05  DISP-MESSAGE                PIC X(40).
014000     05  DISP-VALUE                  PIC X(20).
014100*
014200 PROCEDURE DIVISION.
014300*
014400 000-MAINLINE SECTION.
014500*
014600     OPEN INPUT SUMCTL.
014700     OPEN INPUT TRANFILE.
014800     CLOSE TRANFILE.
014900     OPEN OUTPUT MCHSUMRY.
015000     ACCEPT WS-CURRENT-DATE-8 FROM DATE YYYYMMDD.
015100     ACCEPT WS-CURRENT-TIME-8 FROM TIME.
015200     COMPUTE WS-NOW-MINUTE-OF-DAY =
015300             (WS-NOW-HH * 60) + WS-NOW-MIN.
015400     PERFORM 100-READ-SUMCTL THRU 100-EXIT.
015500     PERFORM 200-PROCESS-ONE-WINDOW THRU 200-EXIT
015600             UNTIL EOF-SUMCTL.
015700     CLOSE SUMCTL.
015800     CLOSE MCHSUMRY.
015900     MOVE 'MERCHANT SUMMARY CARDS PROCESSED - ' TO DISP-MESSAGE.
016000     MOVE WS-CARDS-READ-CTR TO DISP-VALUE.
016100     DISPLAY DISPLAY-LINE.
016200     GOBACK.
016300*
016400 100-READ-SUMCTL.
016500*
016600     READ SUMCTL
016700         AT END
016800             SET EOF-SUMCTL TO TRUE
016900     END-READ.
017000*
017100 100-EXIT.
017200     EXIT.
017300*
017400 200-PROCESS-ONE-WINDOW.
017500*
017600     ADD 1 TO WS-CARDS-READ-CTR.
017700     MOVE ZERO TO WS-TOTAL-TRAN-CTR WS-APPROVED-CTR
017800             WS-DECLINED-CTR WS-APPROVED-AMOUNT WS-SCORE-SUM.
017900     COMPUTE WS-WINDOW-MINUTES = SC-WINDOW-HOURS * 60.
018000     IF WS-WINDOW-MINUTES > WS-NOW-MINUTE-OF-DAY
018100        MOVE ZERO TO WS-CUTOFF-USED
018200     ELSE
018300        COMPUTE WS-CUTOFF-USED =
018400                WS-NOW-MINUTE-OF-DAY - WS-WINDOW-MINUTES
018500     END-IF.
018600     OPEN INPUT TRANFILE.
018700     MOVE 'NO ' TO WS-EOF-TRANFILE-SW.
018800     PERFORM 300-SCAN-ONE-TRAN THRU 300-EXIT
018900             UNTIL EOF-TRANFILE.
019000     CLOSE TRANFILE.
019100     PERFORM 400-COMPUTE-RATE-AND-AVG THRU 400-EXIT.
019200     PERFORM 500-WRITE-SUMMARY-ROW THRU 500-EXIT.
019300     PERFORM 100-READ-SUMCTL THRU 100-EXIT.
019400*
019500 200-EXIT.
019600     EXIT.
019700*
019800 300-SCAN-ONE-TRAN.
019900*
020000     READ TRANFILE
020100         AT END
020200             SET EOF-TRANFILE TO TRUE
020300         NOT AT END
020400             PERFORM 310-EVALUATE-TRAN THRU 310-EXIT
020500     END-READ.
020600*
020700 300-EXIT.
020800     EXIT.
020900*
021000 310-EVALUATE-TRAN.
021100*
021200     IF TR-MERCHANT-ID NOT = SC-MERCHANT-ID
021300        GO TO 310-EXIT
021400     END-IF.
021500     MOVE TR-CREATED-YYYY TO WS-TR-CCYY.
021600     MOVE TR-CREATED-MM   TO WS-TR-MM.
021700     MOVE TR-CREATED-DD   TO WS-TR-DD.
021800     MOVE TR-CREATED-HH   TO WS-TR-HH.
021900     MOVE TR-CREATED-MIN  TO WS-TR-MIN.
022000     IF WS-TR-CCYY NOT = WS-NOW-CCYY OR
022100        WS-TR-MM   NOT = WS-NOW-MM   OR
022200        WS-TR-DD   NOT = WS-NOW-DD
022300        GO TO 310-EXIT
022400     END-IF.
022500     COMPUTE WS-TR-MINUTE-OF-DAY = (WS-TR-HH * 60) + WS-TR-MIN.
022600     IF WS-TR-MINUTE-OF-DAY < WS-CUTOFF-USED
022700        GO TO 310-EXIT
022800     END-IF.
022900     ADD 1 TO WS-TOTAL-TRAN-CTR.
023000     ADD TR-FRAUD-SCORE TO WS-SCORE-SUM.
023100     IF TR-STATUS-APPROVED
023200        ADD 1 TO WS-APPROVED-CTR
023300        ADD TR-AMOUNT TO WS-APPROVED-AMOUNT
023400     ELSE
023500        ADD 1 TO WS-DECLINED-CTR
023600     END-IF.
023700*
023800 310-EXIT.
023900     EXIT.
024000*
024100 400-COMPUTE-RATE-AND-AVG.
024200*
024300     IF WS-TOTAL-TRAN-CTR > ZERO
024400        COMPUTE WS-APPROVAL-RATE-2DEC ROUNDED =
024500                (WS-APPROVED-CTR / WS-TOTAL-TRAN-CTR) * 100
024600        COMPUTE WS-AVG-SCORE-2DEC ROUNDED =
024700                WS-SCORE-SUM / WS-TOTAL-TRAN-CTR
024800     ELSE
024900        MOVE ZERO TO WS-APPROVAL-RATE-2DEC WS-AVG-SCORE-2DEC
025000     END-IF.
025100*
025200 400-EXIT.
025300     EXIT.
025400*
025500 500-WRITE-SUMMARY-ROW.
025600*
025700     MOVE SPACES TO MCHSUMRY-RECORD.
025800     MOVE SC-MERCHANT-ID       TO MS-MERCHANT-ID.
025900     MOVE WS-TOTAL-TRAN-CTR    TO MS-TOTAL-TRANSACTIONS.
026000     MOVE WS-APPROVED-AMOUNT   TO MS-TOTAL-AMOUNT.
026100     MOVE WS-APPROVED-CTR      TO MS-APPROVED-COUNT.
026200     MOVE WS-DECLINED-CTR      TO MS-DECLINED-COUNT.
026300     MOVE WS-APPROVAL-RATE-2DEC TO MS-APPROVAL-RATE.
026400     MOVE WS-AVG-SCORE-2DEC    TO MS-AVERAGE-FRAUD-SCORE.
026500     WRITE MCHSUMRY-RECORD.
026600*
026700 500-EXIT.
026800     EXIT.
