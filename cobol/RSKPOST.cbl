000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSKPOST.
000300 AUTHOR.        R L PRENTISS.
000400 INSTALLATION.  FIRST MERIDIAN ACQUIRING - RISK SYSTEMS DEPT.
000500 DATE-WRITTEN.  04/02/1985.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL RISK SYSTEMS USE ONLY.
000800*
000900******************************************************************
001000*  RSKPOST IS CALLED ONCE PER PAYMENT REQUEST BY PAYDRIVR, AFTER  *
001100*  RSKASSES HAS DECIDED WHETHER THE TRANSACTION IS BLOCKED AND    *
001200*  FRDSCORE HAS SCORED IT.  IT ROLLS THE TRANSACTION'S AMOUNT,    *
001300*  COUNT, FRAUD SCORE AND EXPOSURE INTO THE MERCHANT'S DAYPOS     *
001400*  TABLE ENTRY THAT THE CALLER PASSES BY REFERENCE.  IT DOES NOT  *
001500*  READ OR WRITE THE DAYPOS FILE ITSELF - PAYDRIVR REWRITES THE   *
001600*  WHOLE TABLE AT END OF RUN.                                     *
001700*                                                                 *
001800*  MAINTENANCE HISTORY                                            *
001900*  --------------------------------------------------------      *
002000*  1985-04-02  RLP  PYRQ0002  ORIGINAL PROGRAM - POSTS VOLUME    *PYRQ0002
002100*                             AND COUNT ONLY.                    *PYRQ0002
002200*  1986-09-14  RLP  PYRQ0003  ADDED APPROVED/DECLINED SPLIT      *PYRQ0003
002300*                             COUNTS AND AMOUNTS PER RISK        *PYRQ0003
002400*                             COMMITTEE REQUEST 4471.            *PYRQ0003
002500*  1992-06-21  JBW  PYRQ0006  ADDED RUNNING AVERAGE FRAUD SCORE, *PYRQ0006
002600*                             MAX-SINGLE-TXN TRACKING, AND       *PYRQ0006
002700*                             EXPOSURE-PERCENT RECALCULATION.    *PYRQ0006
002800*  1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO DATE ARITHMETIC IN *PYRQ0010
002900*                             THIS PROGRAM, NO CHANGE REQUIRED.  *PYRQ0010
002950*  2011-08-22  DKS  PYRQ0016  AUDIT FINDING - LK-DP-EXPOSURE-PCT *PYRQ0016
002960*                             WAS DECLARED PIC S9(3) COMP-3 (NO *PYRQ0016
002970*                             DECIMALS) WHILE PAYDRIVR PASSES    *PYRQ0016
002980*                             WS-DP-EXPOS-PCT-TBL, THE SAME 2-   *PYRQ0016
002990*                             DECIMAL PACKED FIELD AS DP-RISK-   *PYRQ0016
002995*                             EXPOSURE-PCT ON DAYPOS.  RETYPED TO*PYRQ0016
002996*                             PIC S9(3)V99 COMP-3 AND STOPPED    *PYRQ0016
002997*                             TRUNCATING THE RECALCULATED RATIO  *PYRQ0016
002998*                             TO A WHOLE-NUMBER PERCENT.         *PYRQ0016
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-POSTING-WORK.
004400     05  WS-NEW-TRAN-COUNT             PIC S9(7)  COMP-3.
004500     05  WS-SCORE-SUM                  PIC S9(11) COMP-3.
004600     05  WS-SCORE-SUM-R REDEFINES WS-SCORE-SUM
004700                                        PIC S9(11).
004800     05  WS-NEW-AVERAGE                PIC S9(3)V99 COMP-3.
004900*
005000 01  WS-EXPOSURE-RECALC.
005100     05  WS-EXPOSURE-4DEC              PIC S9(3)V9(4) COMP-3.
005200     05  WS-EXPOSURE-4DEC-R REDEFINES WS-EXPOSURE-4DEC
005300                                        PIC S9(3)V9(4).
005400     05  WS-EXPOSURE-PCT-2DEC          PIC S9(3)V99 COMP-3.
005500*
005600 01  WS-STATUS-CHECK-AREA.
005700     05  WS-STATUS-WORK                PIC X(10).
005800         88  WS-STATUS-IS-APPROVED     VALUE 'approved  '.
005900     05  WS-STATUS-BYTES REDEFINES WS-STATUS-WORK.
006000         10  WS-STATUS-BYTE            PIC X(1) OCCURS 10 TIMES.
006050*
006100 LINKAGE SECTION.
006200*
006300 01  LK-PAYMENT-REQUEST.
006400     COPY PAYREQ.
006500*
006600 01  LK-TRAN-STATUS                    PIC X(10).
006700 01  LK-FRAUD-SCORE                    PIC S9(3) COMP-3.
006800 01  LK-MERCHANT-FOUND-SW              PIC X(3).
006900 01  LK-MP-DAILY-LIMIT                 PIC S9(10)V99 COMP-3.
007000 01  LK-DP-TOTAL-VOLUME                PIC S9(13)V99 COMP-3.
007100 01  LK-DP-TRAN-COUNT                  PIC S9(7)     COMP-3.
007200 01  LK-DP-APPROVED-VOLUME             PIC S9(13)V99 COMP-3.
007300 01  LK-DP-APPROVED-COUNT              PIC S9(7)     COMP-3.
007400 01  LK-DP-DECLINED-VOLUME             PIC S9(13)V99 COMP-3.
007500 01  LK-DP-DECLINED-COUNT              PIC S9(7)     COMP-3.
007600 01  LK-DP-AVERAGE-FRAUD-SCORE         PIC S9(3)V99  COMP-3.
007700 01  LK-DP-MAX-SINGLE-TXN              PIC S9(8)V99  COMP-3.
007800 01  LK-DP-EXPOSURE-PCT                PIC S9(3)V99  COMP-3.
007900*
008000 PROCEDURE DIVISION USING LK-PAYMENT-REQUEST,
008100         LK-TRAN-STATUS,
008200         LK-FRAUD-SCORE,
008300         LK-MERCHANT-FOUND-SW,
008400         LK-MP-DAILY-LIMIT,
008500         LK-DP-TOTAL-VOLUME,
008600         LK-DP-TRAN-COUNT,
008700         LK-DP-APPROVED-VOLUME,
008800         LK-DP-APPROVED-COUNT,
008900         LK-DP-DECLINED-VOLUME,
009000         LK-DP-DECLINED-COUNT,
009100         LK-DP-AVERAGE-FRAUD-SCORE,
009200         LK-DP-MAX-SINGLE-TXN,
009300         LK-DP-EXPOSURE-PCT.
009400*
009500 000-MAINLINE SECTION.
009600*
009700     MOVE LK-TRAN-STATUS TO WS-STATUS-WORK.
009800     PERFORM 100-POST-VOLUME-AND-COUNT THRU 100-EXIT.
009900     PERFORM 200-POST-APPROVED-DECLINED THRU 200-EXIT.
010000     PERFORM 300-UPDATE-AVERAGE-SCORE THRU 300-EXIT.
010100     PERFORM 400-UPDATE-MAX-SINGLE THRU 400-EXIT.
010200     PERFORM 500-RECALC-EXPOSURE THRU 500-EXIT.
010300     GOBACK.
010400*
010500 100-POST-VOLUME-AND-COUNT.
010600*
010700     ADD PR-AMOUNT TO LK-DP-TOTAL-VOLUME.
010800     ADD 1 TO LK-DP-TRAN-COUNT.
010900*
011000 100-EXIT.
011100     EXIT.
011200*
011300 200-POST-APPROVED-DECLINED.
011400*
011500     IF WS-STATUS-IS-APPROVED
011600        ADD PR-AMOUNT TO LK-DP-APPROVED-VOLUME
011700        ADD 1 TO LK-DP-APPROVED-COUNT
011800     ELSE
011900        ADD PR-AMOUNT TO LK-DP-DECLINED-VOLUME
012000        ADD 1 TO LK-DP-DECLINED-COUNT
012100     END-IF.
012200*
012300 200-EXIT.
012400     EXIT.
012500*
012600 300-UPDATE-AVERAGE-SCORE.
012700*
012800     MOVE LK-DP-TRAN-COUNT TO WS-NEW-TRAN-COUNT.
012900     COMPUTE WS-SCORE-SUM =
013000             (LK-DP-AVERAGE-FRAUD-SCORE * (WS-NEW-TRAN-COUNT - 1))
013100             + LK-FRAUD-SCORE.
013200     IF WS-NEW-TRAN-COUNT > ZERO
013300        COMPUTE WS-NEW-AVERAGE ROUNDED =
013400                WS-SCORE-SUM / WS-NEW-TRAN-COUNT
013500     ELSE
013600        MOVE ZERO TO WS-NEW-AVERAGE
013700     END-IF.
013800     MOVE WS-NEW-AVERAGE TO LK-DP-AVERAGE-FRAUD-SCORE.
013900*
014000 300-EXIT.
014100     EXIT.
014200*
014300 400-UPDATE-MAX-SINGLE.
014400*
014500     IF PR-AMOUNT > LK-DP-MAX-SINGLE-TXN
014600        MOVE PR-AMOUNT TO LK-DP-MAX-SINGLE-TXN
014700     END-IF.
014800*
014900 400-EXIT.
015000     EXIT.
015100*
015200 500-RECALC-EXPOSURE.
015300*
015310*    EXPOSURE IS STORED TO 2 DECIMALS, THE SAME AS DP-RISK-
015320*    EXPOSURE-PCT ON THE DAYPOS RECORD ITSELF - NOT TRUNCATED
015330*    TO A WHOLE-NUMBER PERCENT THE WAY RSKASSES RETURNS IT ON
015340*    THE PRE-TRANSACTION ASSESSMENT CALL.
015400     IF LK-MERCHANT-FOUND-SW = 'YES' AND LK-MP-DAILY-LIMIT > ZERO
015500        COMPUTE WS-EXPOSURE-4DEC ROUNDED =
015600                LK-DP-TOTAL-VOLUME / LK-MP-DAILY-LIMIT
015700        COMPUTE WS-EXPOSURE-PCT-2DEC ROUNDED =
015800                WS-EXPOSURE-4DEC * 100
015900        MOVE WS-EXPOSURE-PCT-2DEC TO LK-DP-EXPOSURE-PCT
016000     END-IF.
016100*
016200 500-EXIT.
016300     EXIT.
