000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYDRIVR.
000300 AUTHOR.        R L PRENTISS.
000400 INSTALLATION.  FIRST MERIDIAN ACQUIRING - RISK SYSTEMS DEPT.
000500 DATE-WRITTEN.  03/11/1984.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL RISK SYSTEMS USE ONLY.
000800*
000900******************************************************************
001000*  PAYDRIVR IS THE NIGHTLY MERCHANT PAYMENT AUTHORIZATION AND    *
001100*  RISK-CONTROL DRIVER FOR THE ACQUIRING PLATFORM.  FOR EACH     *
001200*  PAYMENT REQUEST ON PAYFILE IT: SCORES THE TRANSACTION FOR     *
001300*  FRAUD (CALLING FRDSCORE), CHECKS IT AGAINST THE OWNING        *
001400*  MERCHANT'S RISK PROFILE AND WRITES ALERTS AS NEEDED (CALLING  *
001500*  RSKASSES), POSTS IT TO THE MERCHANT'S RUNNING DAILY POSITION  *
001600*  (CALLING RSKPOST), AND APPENDS THE FINISHED TRANSACTION TO    *
001700*  TRANFILE.  AT END OF RUN IT REWRITES DAYPOS WHOLESALE AND     *
001800*  PRODUCES ONE PORTFOLIO-WIDE SUMMARY ROW ON PRTSUMRY.          *
001900*                                                                *
002000*  MERCHANT-RISK-PROFILES AND TODAY'S DAILY-POSITIONS ARE SMALL  *
002100*  ENOUGH TO LOAD WHOLESALE AT THE START OF THE RUN - SEE         *
002200*  800-LOAD-MCHPROF-TABLE AND 810-LOAD-DAYPOS-TABLE.  THIS PLANT *
002300*  HAS NO ISAM SUPPORT ON THE BATCH LPAR, SO MCHPROF IS SEARCHED *
002400*  BY SEARCH ALL (IT ARRIVES FROM THE BOARDING SYSTEM SORTED     *
002500*  ASCENDING ON MERCHANT ID) AND DAYPOS IS SEARCHED SERIALLY,    *
002600*  SINCE NEW MERCHANTS CAN BE APPENDED TO IT DURING THE RUN.     *
002700*                                                                *
002800*  MAINTENANCE HISTORY                                          *
002900*  --------------------------------------------------------     *
003000*  1984-03-11  RLP  PYRQ0001  ORIGINAL PROGRAM - FRAUD SCORE     *PYRQ0001
003100*                             AND PLAIN PASS-THROUGH POSTING     *PYRQ0001
003200*                             ONLY, NO RISK ASSESSMENT YET.      *PYRQ0001
003300*  1985-04-02  RLP  PYRQ0002  ADDED RISK ASSESSMENT (RSKASSES)   *PYRQ0002
003400*                             AND POSITION POSTING (RSKPOST)     *PYRQ0002
003500*                             AGAINST THE NEW MERCHANT RISK      *PYRQ0002
003600*                             PROFILE FILE.                      *PYRQ0002
003700*  1986-09-14  RLP  PYRQ0003  ADDED TRANSACTION-COUNT-LIMIT AND  *PYRQ0003
003800*                             RISK-ALERT LOGGING PER RISK        *PYRQ0003
003900*                             COMMITTEE REQUEST 4471.            *PYRQ0003
004000*  1988-11-02  RLP  PYRQ0004  ADDED CARD HASHING (CALL CARDHASH) *PYRQ0004
004100*                             AND FRAUD SCORE VELOCITY RULE -    *PYRQ0004
004200*                             FRAUD SCORING PROJECT PHASE 1.     *PYRQ0004
004300*  1990-02-01  JBW  PYRQ0005  MONTHLY EXPOSURE PROJECT WORK      *PYRQ0005
004400*                             STARTED AND SHELVED - NO CHANGE    *PYRQ0005
004500*                             SURVIVED IN THIS PROGRAM.          *PYRQ0005
004600*  1992-06-21  JBW  PYRQ0006  ADDED RISK-EXPOSURE-PCT POSTING    *PYRQ0006
004700*                             AND THE PORTFOLIO SUMMARY CONTROL  *PYRQ0006
004800*                             BREAK (950-PORTFOLIO-SUMMARY) PER  *PYRQ0006
004900*                             RISK COMMITTEE REQUEST 4471.       *PYRQ0006
005000*  1994-07-19  DKS  PYRQ0007  CARRIED CUSTOMER-IP THROUGH TO     *PYRQ0007
005100*                             THE TRANSACTION RECORD.            *PYRQ0007
005200*  1999-01-08  MTC  PYRQ0010  Y2K REVIEW - ALL DATE/TIMESTAMP    *PYRQ0010
005300*                             FIELDS TOUCHED BY THIS PROGRAM     *PYRQ0010
005400*                             ALREADY CARRY 4-DIGIT YEARS.  ONE  *PYRQ0010
005500*                             LATENT DEFECT NOTED AND ACCEPTED:  *PYRQ0010
005600*                             THE VELOCITY WINDOW IN 200-        *PYRQ0010
005700*                             VELOCITY-LOOKUP DOES NOT ALLOW FOR *PYRQ0010
005800*                             A TRANSACTION SPANNING MIDNIGHT.   *PYRQ0010
005900*                             RISK COMMITTEE ACCEPTED THE GAP -  *PYRQ0010
006000*                             SEE TICKET PYRQ0010 NOTES.         *PYRQ0010
006100*  2001-01-30  MTC  PYRQ0011  SWITCHED THE VELOCITY LOOKUP AND   *PYRQ0011
006200*                             THE TRANFILE LOAD TO USE THE NEW   *PYRQ0011
006300*                             TR-CREATED-AT-R REDEFINES INSTEAD  *PYRQ0011
006400*                             OF UNSTRING.                       *PYRQ0011
006500******************************************************************
006600*
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-390.
007100 OBJECT-COMPUTER.   IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
007500             OFF STATUS IS WS-RERUN-SWITCH-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT PAYFILE     ASSIGN TO PAYFILE
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WS-PAYFILE-STATUS.
008300*
008400     SELECT TRANFILE    ASSIGN TO TRANFILE
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS WS-TRANFILE-STATUS.
008700*
008800     SELECT MCHPROF     ASSIGN TO MCHPROF
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS WS-MCHPROF-STATUS.
009100*
009200     SELECT DAYPOS      ASSIGN TO DAYPOS
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS WS-DAYPOS-STATUS.
009500*
009600     SELECT RSKALRT     ASSIGN TO RSKALRT
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS WS-RSKALRT-STATUS.
009900*
010000     SELECT PRTSUMRY    ASSIGN TO PRTSUMRY
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS  IS WS-PRTSUMRY-STATUS.
010300*
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700 FD  PAYFILE
010800     RECORDING MODE IS F.
010900 01  PAYFILE-RECORD.
011000     COPY PAYREQ.
011100*
011200 FD  TRANFILE
011300     RECORDING MODE IS F.
011400 01  TRANFILE-RECORD.
011500     COPY TXNREC.
011600*
011700 FD  MCHPROF
011800     RECORDING MODE IS F.
011900 01  MCHPROF-RECORD.
012000     COPY MCHPROF.
012100*
012200 FD  DAYPOS
012300     RECORDING MODE IS F.
012400 01  DAYPOS-RECORD.
012500     COPY DAYPOS.
012600*
012700 FD  RSKALRT
012800     RECORDING MODE IS F.
012900 01  RSKALRT-RECORD.
013000     COPY RSKALERT.
013100*
013200 FD  PRTSUMRY
013300     RECORDING MODE IS F.
013400 01  PRTSUMRY-RECORD.
013500     COPY PRTSUMRY.
013600*
013700 WORKING-STORAGE SECTION.
013800*
013900 01  PROGRAM-INDICATOR-SWITCHES.
014000     05  WS-RERUN-SWITCH-ON            PIC X(3)   VALUE 'NO '.
014100     05  WS-RERUN-SWITCH-OFF           PIC X(3)   VALUE 'YES'.
014200     05  WS-EOF-PAYFILE-SW             PIC X(3)   VALUE 'NO '.
014300         88  EOF-PAYFILE                          VALUE 'YES'.
014400     05  WS-EOF-TRANFILE-SW            PIC X(3)   VALUE 'NO '.
014500         88  EOF-TRANFILE                          VALUE 'YES'.
014600     05  WS-EOF-MCHPROF-SW             PIC X(3)   VALUE 'NO '.
014700         88  EOF-MCHPROF                           VALUE 'YES'.
014800     05  WS-EOF-DAYPOS-SW              PIC X(3)   VALUE 'NO '.
014900         88  EOF-DAYPOS                            VALUE 'YES'.
015000     05  WS-MERCHANT-FOUND-SW          PIC X(3)   VALUE SPACES.
015100         88  MERCHANT-FOUND                        VALUE 'YES'.
015200         88  MERCHANT-NOT-FOUND                    VALUE 'NO '.
015300     05  WS-DAYPOS-FOUND-SW            PIC X(3)   VALUE SPACES.
015400         88  DAYPOS-FOUND                          VALUE 'YES'.
015500         88  DAYPOS-NOT-FOUND                      VALUE 'NO '.
015600     05  WS-BLOCKED-SW                 PIC X(3)   VALUE SPACES.
015700         88  TRAN-BLOCKED                          VALUE 'YES'.
015800         88  TRAN-NOT-BLOCKED                      VALUE 'NO '.
015900*
016000 01  WS-FILE-STATUS-CODES.
016100     05  WS-PAYFILE-STATUS             PIC X(2)   VALUE SPACES.
016200     05  WS-TRANFILE-STATUS            PIC X(2)   VALUE SPACES.
016300     05  WS-MCHPROF-STATUS             PIC X(2)   VALUE SPACES.
016400     05  WS-DAYPOS-STATUS              PIC X(2)   VALUE SPACES.
016500     05  WS-RSKALRT-STATUS             PIC X(2)   VALUE SPACES.
016600     05  WS-PRTSUMRY-STATUS            PIC X(2)   VALUE SPACES.
016700*
016800 01  WS-RUN-DATE-FIELDS.
016900     05  WS-CURRENT-DATE-8.
017000         10  WS-CURRENT-YYYY           PIC 9(4).
017100         10  WS-CURRENT-MM             PIC 9(2).
017200         10  WS-CURRENT-DD             PIC 9(2).
017300     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-8
017400                                       PIC 9(8).
017500     05  WS-CURRENT-TIME-6.
017600         10  WS-CURRENT-HH             PIC 9(2).
017700         10  WS-CURRENT-MIN            PIC 9(2).
017800         10  WS-CURRENT-SS             PIC 9(2).
017900     05  WS-TODAY-DATE-YMD             PIC X(10).
018000     05  WS-TODAY-MINUTE-OF-DAY        PIC S9(5) COMP-3.
018100*
018200 01  WS-ACCUMULATORS.
018300     05  WS-PAY-READ-CTR               PIC S9(7) COMP  VALUE ZERO.
018400     05  WS-TRAN-WRTN-CTR              PIC S9(7) COMP  VALUE ZERO.
018500     05  WS-ALERT-WRTN-CTR             PIC S9(7) COMP  VALUE ZERO.
018600     05  WS-BLOCKED-CTR                PIC S9(7) COMP  VALUE ZERO.
018700     05  WS-APPROVED-CTR               PIC S9(7) COMP  VALUE ZERO.
018800     05  WS-ACTIVE-ALERT-CTR           PIC S9(7) COMP-3 VALUE ZERO.
018900*
019000 01  WS-TRAN-ID-WORK.
019100     05  WS-TRAN-SEQ-NO                PIC S9(8) COMP  VALUE ZERO.
019200     05  WS-TRAN-ID-BUILD.
019300         10  FILLER                    PIC X(4)  VALUE 'TXN_'.
019400         10  WS-TRAN-ID-STAMP          PIC 9(8).
019500         10  FILLER                    PIC X(1)  VALUE '_'.
019600         10  WS-TRAN-ID-SEQ            PIC 9(8).
019700*
019800 01  WS-CARD-HASH-WORK.
019900     05  WS-HASH-CARD-NUMBER           PIC X(19).
020000     05  WS-HASH-RESULT                PIC X(64).
020100*
020200 01  WS-FRAUD-SCORE-WORK.
020300     05  WS-FS-RISK-SCORE              PIC S9(3)   COMP-3.
020400     05  WS-FS-RISK-SCORE-R REDEFINES WS-FS-RISK-SCORE
020500                                       PIC S9(3).
020600     05  WS-FS-APPROVED-FLAG           PIC X(1).
020700         88  WS-FS-IS-APPROVED                    VALUE 'Y'.
020800     05  WS-FS-VELOCITY-COUNT          PIC S9(5)   COMP-3.
020900*
021000 01  WS-RISK-ASSESS-WORK.
021100     05  WS-RA-BLOCKED-FLAG            PIC X(1).
021200         88  WS-RA-IS-BLOCKED                     VALUE 'Y'.
021300     05  WS-RA-EXPOSURE-PCT            PIC S9(3)   COMP-3.
021400     05  WS-RA-REASON-TEXT             PIC X(80).
021500*
021600 01  WS-PORTFOLIO-TOTALS.
021700     05  WS-PT-TOTAL-VOLUME            PIC S9(13)V99 COMP-3
021800                                        VALUE ZERO.
021900     05  WS-PT-TOTAL-TRANS             PIC S9(9)   COMP-3
022000                                        VALUE ZERO.
022100     05  WS-PT-APPROVED-VOLUME         PIC S9(13)V99 COMP-3
022200                                        VALUE ZERO.
022300     05  WS-PT-APPROVAL-RATE           PIC S9(1)V9(4) COMP-3
022400                                        VALUE ZERO.
022500     05  WS-PT-APPROVAL-RATE-R REDEFINES WS-PT-APPROVAL-RATE
022600                                       PIC S9(1)V9(4).
022700     05  WS-PT-MERCHANT-COUNT          PIC S9(5)   COMP-3
022800                                        VALUE ZERO.
022900*
023000 01  WS-MCHPROF-CONTROLS.
023100     05  WS-MCHPROF-MAX                PIC S9(5)   COMP VALUE
023200                                        +2000.
023300     05  WS-MCHPROF-COUNT              PIC S9(5)   COMP VALUE
023400                                        ZERO.
023500*
023600 01  WS-MCHPROF-TABLE.
023700     05  WS-MCHPROF-ENTRY OCCURS 1 TO 2000 TIMES
023800              DEPENDING ON WS-MCHPROF-COUNT
023900              ASCENDING KEY IS WS-MP-ID-TBL
024000              INDEXED BY WS-MP-IDX.
024100         10  WS-MP-ID-TBL              PIC X(20).
024200         10  WS-MP-DAILY-LIMIT-TBL     PIC S9(10)V99 COMP-3.
024300         10  WS-MP-MONTHLY-LIMIT-TBL   PIC S9(13)V99 COMP-3.
024400         10  WS-MP-COUNT-LIMIT-TBL     PIC S9(5)     COMP-3.
024500         10  WS-MP-MAX-SINGLE-TBL      PIC S9(8)V99  COMP-3.
024600         10  WS-MP-TOLERANCE-TBL       PIC X(9).
024700         10  WS-MP-ACTIVE-TBL          PIC X(1).
024800*
024900 01  WS-DAYPOS-CONTROLS.
025000     05  WS-DAYPOS-MAX                 PIC S9(5)   COMP VALUE
025100                                        +2000.
025200     05  WS-DAYPOS-COUNT               PIC S9(5)   COMP VALUE
025300                                        ZERO.
025400*
025500 01  WS-DAYPOS-TABLE.
025600     05  WS-DAYPOS-ENTRY OCCURS 1 TO 2000 TIMES
025700              DEPENDING ON WS-DAYPOS-COUNT
025800              INDEXED BY WS-DP-IDX.
025900         10  WS-DP-ID-TBL              PIC X(20).
026000         10  WS-DP-DATE-TBL            PIC X(10).
026100         10  WS-DP-TOTAL-VOL-TBL       PIC S9(13)V99 COMP-3.
026200         10  WS-DP-TRAN-CNT-TBL        PIC S9(7)     COMP-3.
026300         10  WS-DP-APPR-VOL-TBL        PIC S9(13)V99 COMP-3.
026400         10  WS-DP-APPR-CNT-TBL        PIC S9(7)     COMP-3.
026500         10  WS-DP-DECL-VOL-TBL        PIC S9(13)V99 COMP-3.
026600         10  WS-DP-DECL-CNT-TBL        PIC S9(7)     COMP-3.
026700         10  WS-DP-AVG-FRD-TBL         PIC S9(3)V99  COMP-3.
026800         10  WS-DP-MAX-SGL-TBL         PIC S9(8)V99  COMP-3.
026900         10  WS-DP-EXPOS-PCT-TBL       PIC S9(3)V99  COMP-3.
027000*
027100 01  WS-TRANREC-CONTROLS.
027200     05  WS-TRANREC-MAX                PIC S9(5)   COMP VALUE
027300                                        +5000.
027400     05  WS-TRANREC-COUNT              PIC S9(5)   COMP VALUE
027500                                        ZERO.
027600*
027700 01  WS-TRANREC-TABLE.
027800     05  WS-TRANREC-ENTRY OCCURS 1 TO 5000 TIMES
027900              DEPENDING ON WS-TRANREC-COUNT
028000              INDEXED BY WS-TR-IDX.
028100         10  WS-TR-HASH-TBL            PIC X(64).
028200         10  WS-TR-FRAUD-SCORE-TBL     PIC S9(3)   COMP-3.
028300         10  WS-TR-MINUTE-OF-DAY-TBL   PIC S9(5)   COMP-3.
028400*
028500 01  WS-VELOCITY-WORK.
028600     05  WS-VEL-RECORD-MINUTE          PIC S9(5)   COMP-3.
028700     05  WS-VEL-ELAPSED-MINUTES        PIC S9(5)   COMP-3.
028800*
028900 01  DISPLAY-LINE.
029000     05  DISP-MESSAGE                  PIC X(45).
029100     05  DISP-VALUE                    PIC ZZZ,ZZ9.
029200*
029300 LINKAGE SECTION.
029400*
029500 PROCEDURE DIVISION.
029600*
029700 000-MAINLINE SECTION.
029800*
029900     SET WS-MP-IDX TO 1.
030000     SET WS-DP-IDX TO 1.
030100     ACCEPT WS-CURRENT-DATE-8 FROM DATE YYYYMMDD.
030200     ACCEPT WS-CURRENT-TIME-6 FROM TIME.
030300     STRING WS-CURRENT-YYYY '-' WS-CURRENT-MM '-' WS-CURRENT-DD
030400            DELIMITED BY SIZE INTO WS-TODAY-DATE-YMD.
030500     COMPUTE WS-TODAY-MINUTE-OF-DAY =
030600             WS-CURRENT-HH * 60 + WS-CURRENT-MIN.
030700     OPEN INPUT  PAYFILE
030800          INPUT  TRANFILE
030900          INPUT  MCHPROF
031000          INPUT  DAYPOS
031100          OUTPUT RSKALRT
031200          OUTPUT PRTSUMRY.
031300     PERFORM 800-LOAD-MCHPROF-TABLE THRU 800-EXIT.
031400     PERFORM 810-LOAD-DAYPOS-TABLE THRU 810-EXIT.
031500     PERFORM 820-LOAD-TRANREC-TABLE THRU 820-EXIT.
031600     CLOSE TRANFILE.
031700     OPEN EXTEND TRANFILE.
031800     PERFORM 100-PROCESS-PAYMENT-REQUEST THRU 100-EXIT
031900         UNTIL EOF-PAYFILE.
032000     PERFORM 900-REWRITE-DAYPOS-FILE THRU 900-EXIT.
032100     PERFORM 950-PORTFOLIO-SUMMARY THRU 950-EXIT.
032200     PERFORM 990-DISPLAY-RUN-COUNTS THRU 990-EXIT.
032300     CLOSE PAYFILE
032400           TRANFILE
032500           MCHPROF
032600           DAYPOS
032700           RSKALRT
032800           PRTSUMRY.
032900     MOVE ZERO TO RETURN-CODE.
033000     GOBACK.
033100*
033200 100-PROCESS-PAYMENT-REQUEST.
033300*
033400     IF WS-PAY-READ-CTR = ZERO
033500        PERFORM 190-READ-PAYFILE THRU 190-EXIT
033600     END-IF.
033700     IF NOT EOF-PAYFILE
033800        MOVE 'NO ' TO WS-BLOCKED-SW
033900        PERFORM 150-GENERATE-TRAN-ID THRU 150-EXIT
034000        PERFORM 160-SCORE-TRANSACTION THRU 160-EXIT
034100        PERFORM 300-ASSESS-RISK THRU 300-EXIT
034200        PERFORM 250-BUILD-TRAN-RECORD THRU 250-EXIT
034300        PERFORM 400-POST-POSITION THRU 400-EXIT
034400        WRITE TRANFILE-RECORD
034500        ADD 1 TO WS-TRAN-WRTN-CTR
034600        PERFORM 830-APPEND-TRANREC-TABLE THRU 830-EXIT
034700        PERFORM 190-READ-PAYFILE THRU 190-EXIT
034800     END-IF.
034900*
035000 100-EXIT.
035100     EXIT.
035200*
035300 150-GENERATE-TRAN-ID.
035400*
035500     ADD 1 TO WS-TRAN-SEQ-NO.
035600     MOVE WS-CURRENT-DATE-R TO WS-TRAN-ID-STAMP.
035700     MOVE WS-TRAN-SEQ-NO TO WS-TRAN-ID-SEQ.
035800     MOVE PR-CARD-NUMBER-CLR TO WS-HASH-CARD-NUMBER.
035900     CALL 'CARDHASH' USING WS-HASH-CARD-NUMBER, WS-HASH-RESULT.
036000*
036100 150-EXIT.
036200     EXIT.
036300*
036400 160-SCORE-TRANSACTION.
036500*
036600     PERFORM 200-VELOCITY-LOOKUP THRU 200-EXIT.
036700     CALL 'FRDSCORE' USING PR-PAYMENT-REQUEST-RECORD,
036800             WS-FS-VELOCITY-COUNT,
036900             WS-FS-RISK-SCORE,
037000             WS-FS-APPROVED-FLAG,
037100             WS-RA-REASON-TEXT.
037200*
037300 160-EXIT.
037400     EXIT.
037500*
037600 190-READ-PAYFILE.
037700*
037800     READ PAYFILE
037900         AT END MOVE 'YES' TO WS-EOF-PAYFILE-SW
038000         NOT AT END ADD 1 TO WS-PAY-READ-CTR
038100     END-READ.
038200*
038300 190-EXIT.
038400     EXIT.
038500*
038600 200-VELOCITY-LOOKUP.
038700*
038800     MOVE ZERO TO WS-FS-VELOCITY-COUNT.
038900     IF WS-TRANREC-COUNT > ZERO
039000        SET WS-TR-IDX TO 1
039100        PERFORM 210-VELOCITY-CHECK-ONE THRU 210-EXIT
039200           UNTIL WS-TR-IDX > WS-TRANREC-COUNT
039300     END-IF.
039400*
039500 200-EXIT.
039600     EXIT.
039700*
039800 210-VELOCITY-CHECK-ONE.
039900*
040000     IF WS-TR-HASH-TBL (WS-TR-IDX) = WS-HASH-RESULT
040100        COMPUTE WS-VEL-ELAPSED-MINUTES =
040200           WS-TODAY-MINUTE-OF-DAY -
040300           WS-TR-MINUTE-OF-DAY-TBL (WS-TR-IDX)
040400        IF WS-VEL-ELAPSED-MINUTES >= ZERO AND
040500           WS-VEL-ELAPSED-MINUTES <= 60
040600           ADD 1 TO WS-FS-VELOCITY-COUNT
040700        END-IF
040800     END-IF.
040900     SET WS-TR-IDX UP BY 1.
041000*
041100 210-EXIT.
041200     EXIT.
041300*
041400 250-BUILD-TRAN-RECORD.
041500*
041600     MOVE WS-TRAN-ID-BUILD    TO TR-TRANSACTION-ID.
041700     MOVE PR-MERCHANT-ID      TO TR-MERCHANT-ID.
041800     MOVE WS-HASH-RESULT      TO TR-CARD-NUMBER-HASH.
041900     MOVE PR-AMOUNT           TO TR-AMOUNT.
042000     MOVE PR-CURRENCY-CODE    TO TR-CURRENCY-CODE.
042100     MOVE PR-PAYMENT-METHOD   TO TR-PAYMENT-METHOD.
042200     MOVE PR-CUSTOMER-IP      TO TR-CUSTOMER-IP.
042300     MOVE WS-FS-RISK-SCORE    TO TR-FRAUD-SCORE.
042400     IF WS-FS-IS-APPROVED AND NOT WS-RA-IS-BLOCKED
042500        MOVE 'approved  '     TO TR-STATUS
042600        ADD 1 TO WS-APPROVED-CTR
042700     ELSE
042800        MOVE 'declined  '     TO TR-STATUS
042900        ADD 1 TO WS-BLOCKED-CTR
043000        DISPLAY 'PAYDRIVR - DECLINED, FRAUD SCORE '
043100            WS-FS-RISK-SCORE-R
043200     END-IF.
043300     STRING WS-TODAY-DATE-YMD DELIMITED BY SIZE
043400            'T' DELIMITED BY SIZE
043500            WS-CURRENT-HH ':' WS-CURRENT-MIN ':' WS-CURRENT-SS
043600                DELIMITED BY SIZE
043700            INTO TR-CREATED-AT.
043800*
043900 250-EXIT.
044000     EXIT.
044100*
044200 300-ASSESS-RISK.
044300*
044400     MOVE 'NO ' TO WS-BLOCKED-SW.
044500     PERFORM 320-SEARCH-MCHPROF THRU 320-EXIT.
044600     PERFORM 340-FETCH-DAYPOS THRU 340-EXIT.
044700     CALL 'RSKASSES' USING PR-PAYMENT-REQUEST-RECORD,
044800             WS-MERCHANT-FOUND-SW,
044900             WS-MP-DAILY-LIMIT-TBL (WS-MP-IDX),
045000             WS-MP-COUNT-LIMIT-TBL (WS-MP-IDX),
045100             WS-MP-MAX-SINGLE-TBL (WS-MP-IDX),
045200             WS-DP-TOTAL-VOL-TBL (WS-DP-IDX),
045300             WS-DP-TRAN-CNT-TBL (WS-DP-IDX),
045400             WS-RA-BLOCKED-FLAG,
045500             WS-RA-EXPOSURE-PCT,
045600             WS-RA-REASON-TEXT,
045700             RSKALRT-RECORD.
045800     IF WS-RA-IS-BLOCKED
045900        MOVE 'YES' TO WS-BLOCKED-SW
046000        MOVE PR-MERCHANT-ID TO AL-MERCHANT-ID
046100        MOVE WS-TRAN-ID-BUILD TO AL-TRANSACTION-ID
046200        MOVE 'N' TO AL-RESOLVED-FLAG
046300        IF AL-MESSAGE NOT = SPACES
046400           WRITE RSKALRT-RECORD
046500           ADD 1 TO WS-ALERT-WRTN-CTR
046600           ADD 1 TO WS-ACTIVE-ALERT-CTR
046700        END-IF
046800     ELSE
046900        IF AL-MESSAGE NOT = SPACES
047000           MOVE PR-MERCHANT-ID TO AL-MERCHANT-ID
047100           MOVE WS-TRAN-ID-BUILD TO AL-TRANSACTION-ID
047200           MOVE 'N' TO AL-RESOLVED-FLAG
047300           WRITE RSKALRT-RECORD
047400           ADD 1 TO WS-ALERT-WRTN-CTR
047500           ADD 1 TO WS-ACTIVE-ALERT-CTR
047600        END-IF
047700     END-IF.
047800*
047900 300-EXIT.
048000     EXIT.
048100*
048200 320-SEARCH-MCHPROF.
048300*
048400     MOVE 'NO ' TO WS-MERCHANT-FOUND-SW.
048500     IF WS-MCHPROF-COUNT > ZERO
048600        SEARCH ALL WS-MCHPROF-ENTRY
048700           AT END
048800              MOVE 'NO ' TO WS-MERCHANT-FOUND-SW
048900           WHEN WS-MP-ID-TBL (WS-MP-IDX) = PR-MERCHANT-ID
049000              MOVE 'YES' TO WS-MERCHANT-FOUND-SW
049100        END-SEARCH
049200     END-IF.
049300*
049400 320-EXIT.
049500     EXIT.
049600*
049700 340-FETCH-DAYPOS.
049800*
049900     MOVE 'NO ' TO WS-DAYPOS-FOUND-SW.
050000     IF WS-DAYPOS-COUNT > ZERO
050100        SET WS-DP-IDX TO 1
050200        PERFORM 342-SEARCH-DAYPOS-ONE THRU 342-EXIT
050300           UNTIL WS-DP-IDX > WS-DAYPOS-COUNT OR DAYPOS-FOUND
050400     END-IF.
050500     IF DAYPOS-NOT-FOUND
050600        PERFORM 345-CREATE-DAYPOS-ENTRY THRU 345-EXIT
050700     END-IF.
050800*
050900 340-EXIT.
051000     EXIT.
051100*
051200 342-SEARCH-DAYPOS-ONE.
051300*
051400*    STOPS WITH WS-DP-IDX POINTING AT THE MATCH - CALLERS SUCH
051500*    AS 300-ASSESS-RISK ADDRESS THE MERCHANT'S ENTRY BY INDEX
051600*    RIGHT AFTER THIS PARAGRAPH RETURNS, SO THE INDEX MUST NOT
051700*    RUN PAST THE FOUND ROW THE WAY A PLAIN PERFORM VARYING DOES.
051800     IF WS-DP-ID-TBL (WS-DP-IDX) = PR-MERCHANT-ID AND
051900        WS-DP-DATE-TBL (WS-DP-IDX) = WS-TODAY-DATE-YMD
052000        MOVE 'YES' TO WS-DAYPOS-FOUND-SW
052100     ELSE
052200        SET WS-DP-IDX UP BY 1
052300     END-IF.
052400*
052500 342-EXIT.
052600     EXIT.
052700*
052800 345-CREATE-DAYPOS-ENTRY.
052900*
053000     ADD 1 TO WS-DAYPOS-COUNT.
053100     SET WS-DP-IDX TO WS-DAYPOS-COUNT.
053200     MOVE PR-MERCHANT-ID     TO WS-DP-ID-TBL (WS-DP-IDX).
053300     MOVE WS-TODAY-DATE-YMD  TO WS-DP-DATE-TBL (WS-DP-IDX).
053400     MOVE ZERO TO WS-DP-TOTAL-VOL-TBL (WS-DP-IDX)
053500                  WS-DP-TRAN-CNT-TBL (WS-DP-IDX)
053600                  WS-DP-APPR-VOL-TBL (WS-DP-IDX)
053700                  WS-DP-APPR-CNT-TBL (WS-DP-IDX)
053800                  WS-DP-DECL-VOL-TBL (WS-DP-IDX)
053900                  WS-DP-DECL-CNT-TBL (WS-DP-IDX)
054000                  WS-DP-AVG-FRD-TBL (WS-DP-IDX)
054100                  WS-DP-MAX-SGL-TBL (WS-DP-IDX)
054200                  WS-DP-EXPOS-PCT-TBL (WS-DP-IDX).
054300*
054400 345-EXIT.
054500     EXIT.
054600*
054700 400-POST-POSITION.
054800*
054900     CALL 'RSKPOST' USING PR-PAYMENT-REQUEST-RECORD,
055000             TR-STATUS,
055100             TR-FRAUD-SCORE,
055200             WS-MERCHANT-FOUND-SW,
055300             WS-MP-DAILY-LIMIT-TBL (WS-MP-IDX),
055400             WS-DP-TOTAL-VOL-TBL (WS-DP-IDX),
055500             WS-DP-TRAN-CNT-TBL (WS-DP-IDX),
055600             WS-DP-APPR-VOL-TBL (WS-DP-IDX),
055700             WS-DP-APPR-CNT-TBL (WS-DP-IDX),
055800             WS-DP-DECL-VOL-TBL (WS-DP-IDX),
055900             WS-DP-DECL-CNT-TBL (WS-DP-IDX),
056000             WS-DP-AVG-FRD-TBL (WS-DP-IDX),
056100             WS-DP-MAX-SGL-TBL (WS-DP-IDX),
056200             WS-DP-EXPOS-PCT-TBL (WS-DP-IDX).
056300*
056400 400-EXIT.
056500     EXIT.
056600*
056700 800-LOAD-MCHPROF-TABLE.
056800*
056900     MOVE 'NO ' TO WS-EOF-MCHPROF-SW.
057000     PERFORM 805-READ-MCHPROF THRU 805-EXIT.
057100     PERFORM 802-STORE-ONE-MCHPROF THRU 802-EXIT
057200        UNTIL EOF-MCHPROF.
057300*
057400 800-EXIT.
057500     EXIT.
057600*
057700 802-STORE-ONE-MCHPROF.
057800*
057900     ADD 1 TO WS-MCHPROF-COUNT.
058000     SET WS-MP-IDX TO WS-MCHPROF-COUNT.
058100     MOVE MP-MERCHANT-ID          TO WS-MP-ID-TBL (WS-MP-IDX).
058200     MOVE MP-DAILY-LIMIT          TO
058300                                WS-MP-DAILY-LIMIT-TBL (WS-MP-IDX).
058400     MOVE MP-MONTHLY-LIMIT        TO
058500                              WS-MP-MONTHLY-LIMIT-TBL (WS-MP-IDX).
058600     MOVE MP-TRANSACTION-COUNT-LIMIT TO
058700                               WS-MP-COUNT-LIMIT-TBL (WS-MP-IDX).
058800     MOVE MP-MAX-SINGLE-TRANSACTION TO
058900                                WS-MP-MAX-SINGLE-TBL (WS-MP-IDX).
059000     MOVE MP-RISK-TOLERANCE       TO
059100                                WS-MP-TOLERANCE-TBL (WS-MP-IDX).
059200     MOVE MP-IS-ACTIVE-FLAG       TO
059300                                   WS-MP-ACTIVE-TBL (WS-MP-IDX).
059400     PERFORM 805-READ-MCHPROF THRU 805-EXIT.
059500*
059600 802-EXIT.
059700     EXIT.
059800*
059900 805-READ-MCHPROF.
060000*
060100     READ MCHPROF
060200         AT END MOVE 'YES' TO WS-EOF-MCHPROF-SW
060300     END-READ.
060400*
060500 805-EXIT.
060600     EXIT.
060700*
060800 810-LOAD-DAYPOS-TABLE.
060900*
061000     MOVE 'NO ' TO WS-EOF-DAYPOS-SW.
061100     PERFORM 815-READ-DAYPOS THRU 815-EXIT.
061200     PERFORM 812-STORE-ONE-DAYPOS THRU 812-EXIT
061300        UNTIL EOF-DAYPOS.
061400*
061500 810-EXIT.
061600     EXIT.
061700*
061800 812-STORE-ONE-DAYPOS.
061900*
062000     IF DP-POSITION-DATE = WS-TODAY-DATE-YMD
062100        ADD 1 TO WS-DAYPOS-COUNT
062200        SET WS-DP-IDX TO WS-DAYPOS-COUNT
062300        MOVE DP-MERCHANT-ID   TO WS-DP-ID-TBL (WS-DP-IDX)
062400        MOVE DP-POSITION-DATE TO WS-DP-DATE-TBL (WS-DP-IDX)
062500        MOVE DP-TOTAL-VOLUME  TO
062600                               WS-DP-TOTAL-VOL-TBL (WS-DP-IDX)
062700        MOVE DP-TRANSACTION-COUNT TO
062800                               WS-DP-TRAN-CNT-TBL (WS-DP-IDX)
062900        MOVE DP-APPROVED-VOLUME TO
063000                               WS-DP-APPR-VOL-TBL (WS-DP-IDX)
063100        MOVE DP-APPROVED-COUNT TO
063200                               WS-DP-APPR-CNT-TBL (WS-DP-IDX)
063300        MOVE DP-DECLINED-VOLUME TO
063400                               WS-DP-DECL-VOL-TBL (WS-DP-IDX)
063500        MOVE DP-DECLINED-COUNT TO
063600                               WS-DP-DECL-CNT-TBL (WS-DP-IDX)
063700        MOVE DP-AVG-FRAUD-SCORE TO
063800                               WS-DP-AVG-FRD-TBL (WS-DP-IDX)
063900        MOVE DP-MAX-SINGLE-TRANSACTION TO
064000                               WS-DP-MAX-SGL-TBL (WS-DP-IDX)
064100        MOVE DP-RISK-EXPOSURE-PCT TO
064200                               WS-DP-EXPOS-PCT-TBL (WS-DP-IDX)
064300     END-IF.
064400     PERFORM 815-READ-DAYPOS THRU 815-EXIT.
064500*
064600 812-EXIT.
064700     EXIT.
064800*
064900 815-READ-DAYPOS.
065000*
065100     READ DAYPOS
065200         AT END MOVE 'YES' TO WS-EOF-DAYPOS-SW
065300     END-READ.
065400*
065500 815-EXIT.
065600     EXIT.
065700*
065800 820-LOAD-TRANREC-TABLE.
065900*
066000     MOVE 'NO ' TO WS-EOF-TRANFILE-SW.
066100     PERFORM 825-READ-TRANFILE THRU 825-EXIT.
066200     PERFORM 822-STORE-ONE-TRANREC THRU 822-EXIT
066300        UNTIL EOF-TRANFILE.
066400*
066500 820-EXIT.
066600     EXIT.
066700*
066800 822-STORE-ONE-TRANREC.
066900*
067000     PERFORM 830-APPEND-TRANREC-TABLE THRU 830-EXIT.
067100     PERFORM 825-READ-TRANFILE THRU 825-EXIT.
067200*
067300 822-EXIT.
067400     EXIT.
067500*
067600 825-READ-TRANFILE.
067700*
067800     READ TRANFILE
067900         AT END MOVE 'YES' TO WS-EOF-TRANFILE-SW
068000     END-READ.
068100*
068200 825-EXIT.
068300     EXIT.
068400*
068500 830-APPEND-TRANREC-TABLE.
068600*
068700     IF WS-TRANREC-COUNT < WS-TRANREC-MAX
068800        ADD 1 TO WS-TRANREC-COUNT
068900        SET WS-TR-IDX TO WS-TRANREC-COUNT
069000        MOVE TR-CARD-NUMBER-HASH TO WS-TR-HASH-TBL (WS-TR-IDX)
069100        MOVE TR-FRAUD-SCORE      TO
069200                                WS-TR-FRAUD-SCORE-TBL (WS-TR-IDX)
069300        COMPUTE WS-TR-MINUTE-OF-DAY-TBL (WS-TR-IDX) =
069400                TR-CREATED-HH * 60 + TR-CREATED-MIN
069500     END-IF.
069600*
069700 830-EXIT.
069800     EXIT.
069900*
070000 900-REWRITE-DAYPOS-FILE.
070100*
070200     CLOSE DAYPOS.
070300     OPEN OUTPUT DAYPOS.
070400     SET WS-DP-IDX TO 1.
070500     PERFORM 905-WRITE-ONE-DAYPOS THRU 905-EXIT
070600        UNTIL WS-DP-IDX > WS-DAYPOS-COUNT.
070700*
070800 900-EXIT.
070900     EXIT.
071000*
071100 905-WRITE-ONE-DAYPOS.
071200*
071300     MOVE SPACES TO DAYPOS-RECORD.
071400     MOVE WS-DP-ID-TBL (WS-DP-IDX)      TO DP-MERCHANT-ID.
071500     MOVE WS-DP-DATE-TBL (WS-DP-IDX)    TO DP-POSITION-DATE.
071600     MOVE WS-DP-TOTAL-VOL-TBL (WS-DP-IDX) TO DP-TOTAL-VOLUME.
071700     MOVE WS-DP-TRAN-CNT-TBL (WS-DP-IDX) TO
071800                                       DP-TRANSACTION-COUNT.
071900     MOVE WS-DP-APPR-VOL-TBL (WS-DP-IDX) TO DP-APPROVED-VOLUME.
072000     MOVE WS-DP-APPR-CNT-TBL (WS-DP-IDX) TO DP-APPROVED-COUNT.
072100     MOVE WS-DP-DECL-VOL-TBL (WS-DP-IDX) TO DP-DECLINED-VOLUME.
072200     MOVE WS-DP-DECL-CNT-TBL (WS-DP-IDX) TO DP-DECLINED-COUNT.
072300     MOVE WS-DP-AVG-FRD-TBL (WS-DP-IDX)  TO DP-AVG-FRAUD-SCORE.
072400     MOVE WS-DP-MAX-SGL-TBL (WS-DP-IDX)  TO
072500                                    DP-MAX-SINGLE-TRANSACTION.
072600     MOVE WS-DP-EXPOS-PCT-TBL (WS-DP-IDX) TO
072700                                       DP-RISK-EXPOSURE-PCT.
072800     WRITE DAYPOS-RECORD.
072900     SET WS-DP-IDX UP BY 1.
073000*
073100 905-EXIT.
073200     EXIT.
073300*
073400 950-PORTFOLIO-SUMMARY.
073500*
073600     MOVE ZERO TO WS-PT-TOTAL-VOLUME
073700                  WS-PT-TOTAL-TRANS
073800                  WS-PT-APPROVED-VOLUME
073900                  WS-PT-APPROVAL-RATE
074000                  WS-PT-MERCHANT-COUNT.
074100     SET WS-DP-IDX TO 1.
074200     PERFORM 955-ADD-ONE-MERCHANT THRU 955-EXIT
074300        UNTIL WS-DP-IDX > WS-DAYPOS-COUNT.
074400     IF WS-PT-TOTAL-TRANS > ZERO AND WS-PT-TOTAL-VOLUME > ZERO
074500        COMPUTE WS-PT-APPROVAL-RATE ROUNDED =
074600                WS-PT-APPROVED-VOLUME / WS-PT-TOTAL-VOLUME
074700     ELSE
074800        MOVE ZERO TO WS-PT-APPROVAL-RATE
074900     END-IF.
075000     MOVE WS-PT-TOTAL-VOLUME     TO PS-TOTAL-VOLUME.
075100     MOVE WS-PT-TOTAL-TRANS      TO PS-TOTAL-TRANSACTIONS.
075200     MOVE WS-PT-APPROVED-VOLUME  TO PS-APPROVED-VOLUME.
075300     MOVE WS-PT-APPROVAL-RATE    TO PS-APPROVAL-RATE.
075400     MOVE WS-ACTIVE-ALERT-CTR    TO PS-ACTIVE-ALERTS.
075500     MOVE WS-PT-MERCHANT-COUNT   TO PS-MERCHANT-COUNT.
075600     WRITE PRTSUMRY-RECORD.
075700*
075800 950-EXIT.
075900     EXIT.
076000*
076100 955-ADD-ONE-MERCHANT.
076200*
076300     ADD WS-DP-TOTAL-VOL-TBL (WS-DP-IDX) TO WS-PT-TOTAL-VOLUME.
076400     ADD WS-DP-TRAN-CNT-TBL (WS-DP-IDX)  TO WS-PT-TOTAL-TRANS.
076500     ADD WS-DP-APPR-VOL-TBL (WS-DP-IDX)  TO
076600                                    WS-PT-APPROVED-VOLUME.
076700     ADD 1 TO WS-PT-MERCHANT-COUNT.
076800     SET WS-DP-IDX UP BY 1.
076900*
077000 955-EXIT.
077100     EXIT.
077200*
077300 990-DISPLAY-RUN-COUNTS.
077400*
077500     DISPLAY '****     PAYDRIVR RUN COMPLETE     ****'.
077600     MOVE 'PAYMENT REQUESTS READ                       ' TO
077700          DISP-MESSAGE.
077800     MOVE WS-PAY-READ-CTR TO DISP-VALUE.
077900     DISPLAY DISPLAY-LINE.
078000     MOVE 'TRANSACTIONS WRITTEN                        ' TO
078100          DISP-MESSAGE.
078200     MOVE WS-TRAN-WRTN-CTR TO DISP-VALUE.
078300     DISPLAY DISPLAY-LINE.
078400     MOVE 'TRANSACTIONS APPROVED                       ' TO
078500          DISP-MESSAGE.
078600     MOVE WS-APPROVED-CTR TO DISP-VALUE.
078700     DISPLAY DISPLAY-LINE.
078800     MOVE 'TRANSACTIONS DECLINED OR BLOCKED             ' TO
078900          DISP-MESSAGE.
079000     MOVE WS-BLOCKED-CTR TO DISP-VALUE.
079100     DISPLAY DISPLAY-LINE.
079200     MOVE 'RISK ALERTS WRITTEN                         ' TO
079300          DISP-MESSAGE.
079400     MOVE WS-ALERT-WRTN-CTR TO DISP-VALUE.
079500     DISPLAY DISPLAY-LINE.
079600     DISPLAY 'PORTFOLIO APPROVAL RATE (4 DEC)     '
079700         WS-PT-APPROVAL-RATE-R.
079800*
079900 990-EXIT.
080000     EXIT.
