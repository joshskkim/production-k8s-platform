      ******************************************************************
      *    COPYBOOK:  PAYREQ                                          *
      *    DESCRIBES:  PR-PAYMENT-REQUEST-RECORD                      *
      *                                                                *
      *    ONE ROW PER INCOMING PAYMENT REQUEST OFFERED TO THE MERCHANT*
      *    ACQUIRING BATCH.  THIS IS THE RAW REQUEST BEFORE FRAUD      *
      *    SCORING, RISK ASSESSMENT, OR ID/HASH ASSIGNMENT -  THE      *
      *    CARD NUMBER ARRIVES IN THE CLEAR FROM THE CAPTURE FRONT-END *
      *    AND IS HASHED BY PAYDRIVR BEFORE ANY FIELD IS WRITTEN BACK  *
      *    TO A TRANSACTION RECORD OR REPORT.  DO NOT ADD THIS RECORD  *
      *    TO ANY REPORT OR EXTRACT - CLEAR CARD NUMBERS DO NOT LEAVE  *
      *    THIS COPYBOOK.                                              *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1984-03-11  RLP  PYRQ0001  ORIGINAL LAYOUT FOR THE MERCHANT *
      *                               ACQUIRING BATCH CONVERSION.      *
      *    1994-07-19  DKS  PYRQ0007  ADDED PR-CUSTOMER-IP FOR THE     *
      *                               CARD-NOT-PRESENT RISK PROJECT.   *
      *    1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO CENTURY-SENSITIVE*
      *                               FIELDS ON THIS RECORD, NO CHANGE.*
      *    2001-01-30  MTC  PYRQ0011  WIDENED PR-CURRENCY-CODE FILLER  *
      *                               PAD, NO FIELD CHANGE.            *
      ******************************************************************
       01  PR-PAYMENT-REQUEST-RECORD.
           05  PR-MERCHANT-ID              PIC X(20).
           05  PR-CARD-NUMBER-CLR          PIC X(19).
           05  PR-CARD-NUMBER-CLR-R REDEFINES PR-CARD-NUMBER-CLR.
               10  PR-CARD-NUMBER-NUM      PIC 9(19).
           05  PR-AMOUNT                   PIC S9(8)V99 COMP-3.
           05  PR-CURRENCY-CODE            PIC X(3).
           05  PR-PAYMENT-METHOD           PIC X(10).
           05  PR-CUSTOMER-IP              PIC X(45).
           05  FILLER                      PIC X(20).
