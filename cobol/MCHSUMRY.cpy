      ******************************************************************
      *    COPYBOOK:  MCHSUMRY                                        *
      *    DESCRIBES:  MS-MERCHANT-SUMMARY-RECORD                     *
      *                                                                *
      *    ONE ROW PER MERCHANT-WINDOW CONTROL CARD PROCESSED BY       *
      *    PAYSUMRY.  NOT A CONTROL-BREAK REPORT - EACH CARD IN THE    *
      *    SUMCTL CONTROL FILE PRODUCES EXACTLY ONE ROW HERE,          *
      *    REGARDLESS OF WHETHER TWO CARDS NAME THE SAME MERCHANT.     *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1988-11-02  RLP  PYRQ0004  ORIGINAL LAYOUT.                 *
      *    1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO DATE FIELDS ON   *
      *                               THIS RECORD, NO CHANGE REQUIRED. *
      ******************************************************************
       01  MS-MERCHANT-SUMMARY-RECORD.
           05  MS-MERCHANT-ID              PIC X(20).
           05  MS-TOTAL-TRANSACTIONS       PIC S9(9) COMP-3.
           05  MS-TOTAL-AMOUNT             PIC S9(13)V99 COMP-3.
           05  MS-APPROVED-COUNT           PIC S9(9) COMP-3.
           05  MS-DECLINED-COUNT           PIC S9(9) COMP-3.
           05  MS-APPROVAL-RATE            PIC S9(3)V99 COMP-3.
           05  MS-AVERAGE-FRAUD-SCORE      PIC S9(3)V99 COMP-3.
           05  FILLER                      PIC X(10).
