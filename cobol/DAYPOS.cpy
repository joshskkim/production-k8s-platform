      ******************************************************************
      *    COPYBOOK:  DAYPOS                                          *
      *    DESCRIBES:  DP-DAILY-POSITION-RECORD                       *
      *                                                                *
      *    ONE ROW PER MERCHANT PER BUSINESS DATE - THE MERCHANT'S     *
      *    RUNNING EXPOSURE FOR THE DAY.  READ AT START OF THE PAYDRIVR*
      *    RUN (OR CREATED ZEROED, IF THIS IS THE MERCHANT'S FIRST     *
      *    TRANSACTION OF THE DAY), UPDATED IN PLACE IN WS-DAYPOS-     *
      *    TABLE AS TRANSACTIONS POST, REWRITTEN WHOLESALE AT END OF   *
      *    RUN.  KEYED BY DP-MERCHANT-ID + DP-POSITION-DATE.           *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1985-04-02  RLP  PYRQ0002  ORIGINAL LAYOUT.                 *
      *    1988-11-02  RLP  PYRQ0004  ADDED DP-AVG-FRAUD-SCORE.        *
      *    1992-06-21  JBW  PYRQ0006  ADDED DP-RISK-EXPOSURE-PCT PER   *
      *                               RISK COMMITTEE REQUEST 4471.     *
      *    1999-01-08  MTC  PYRQ0010  Y2K REVIEW - DP-POSITION-DATE    *
      *                               ALREADY CARRIES A 4-DIGIT YEAR,  *
      *                               NO CHANGE REQUIRED.              *
      ******************************************************************
       01  DP-DAILY-POSITION-RECORD.
           05  DP-MERCHANT-ID              PIC X(20).
           05  DP-POSITION-DATE            PIC X(10).
           05  DP-POSITION-DATE-R REDEFINES DP-POSITION-DATE.
               10  DP-POSITION-YYYY        PIC 9(4).
               10  FILLER                  PIC X.
               10  DP-POSITION-MM          PIC 9(2).
               10  FILLER                  PIC X.
               10  DP-POSITION-DD          PIC 9(2).
           05  DP-TOTAL-VOLUME             PIC S9(13)V99 COMP-3.
           05  DP-TRANSACTION-COUNT        PIC S9(7) COMP-3.
           05  DP-APPROVED-VOLUME          PIC S9(13)V99 COMP-3.
           05  DP-APPROVED-COUNT           PIC S9(7) COMP-3.
           05  DP-DECLINED-VOLUME          PIC S9(13)V99 COMP-3.
           05  DP-DECLINED-COUNT           PIC S9(7) COMP-3.
           05  DP-AVG-FRAUD-SCORE          PIC S9(3)V99 COMP-3.
           05  DP-MAX-SINGLE-TRANSACTION   PIC S9(8)V99 COMP-3.
           05  DP-RISK-EXPOSURE-PCT        PIC S9(3)V99 COMP-3.
           05  FILLER                      PIC X(15).
