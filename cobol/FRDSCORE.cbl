000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FRDSCORE.
000300 AUTHOR.        R L PRENTISS.
000400 INSTALLATION.  FIRST MERIDIAN ACQUIRING - RISK SYSTEMS DEPT.
000500 DATE-WRITTEN.  11/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL RISK SYSTEMS USE ONLY.
000800*
000900******************************************************************
001000*  FRDSCORE IS CALLED ONCE PER PAYMENT REQUEST BY PAYDRIVR.  IT   *
001100*  APPLIES THE FOUR FRAUD SCORING RULES (HIGH AMOUNT, SUSPICIOUS  *
001200*  ROUND AMOUNT, HIGH-RISK MERCHANT, CARD VELOCITY) AND RETURNS   *
001300*  A RISK SCORE 0-100, AN APPROVED FLAG, AND A REASON STRING.     *
001400*  THE CALLER HAS ALREADY COUNTED THE CARD'S VELOCITY - THIS      *
001500*  PROGRAM ONLY ADDS THE POINTS FOR IT.                           *
001600*                                                                 *
001700*  MAINTENANCE HISTORY                                           *
001800*  --------------------------------------------------------      *
001900*  1988-11-02  RLP  PYRQ0004  ORIGINAL PROGRAM - RULES 1 AND 2   *PYRQ0004
002000*                             ONLY (HIGH AMOUNT, ROUND AMOUNT).  *PYRQ0004
002100*                             FRAUD SCORING PROJECT PHASE 1.     *PYRQ0004
002200*  1990-02-01  JBW  PYRQ0005  ADDED RULE 3 (HIGH-RISK MERCHANT - *PYRQ0005
002300*                             MERCHANT_003, THE CRYPTO EXCHANGE  *PYRQ0005
002400*                             PILOT ACCOUNT).                    *PYRQ0005
002500*  1992-06-21  JBW  PYRQ0006  ADDED RULE 4 (CARD VELOCITY) AND   *PYRQ0006
002600*                             THE 100-POINT CAP PER RISK         *PYRQ0006
002700*                             COMMITTEE REQUEST 4471.            *PYRQ0006
002800*  1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO DATE ARITHMETIC IN *PYRQ0010
002900*                             THIS PROGRAM, NO CHANGE REQUIRED.  *PYRQ0010
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-RULE-POINTS.
004400     05  WS-RAW-SCORE                  PIC S9(4) COMP-3
004500                                        VALUE ZERO.
004550     05  WS-RAW-SCORE-R REDEFINES WS-RAW-SCORE
004560                                        PIC S9(4).
004600     05  WS-RULE1-POINTS               PIC S9(3) COMP-3
004700                                        VALUE +25.
004800     05  WS-RULE2-POINTS               PIC S9(3) COMP-3
004900                                        VALUE +30.
005000     05  WS-RULE3-POINTS               PIC S9(3) COMP-3
005100                                        VALUE +15.
005200     05  WS-RULE4-POINTS               PIC S9(3) COMP-3
005300                                        VALUE +20.
005400*
005500 01  WS-ROUND-CHECK.
005600     05  WS-AMOUNT-CENTS               PIC S9(10) COMP-3.
005700     05  WS-AMOUNT-CENTS-R REDEFINES WS-AMOUNT-CENTS
005800                                        PIC S9(10).
005900     05  WS-THOUSAND-REMAINDER         PIC S9(10) COMP-3.
005950     05  WS-THOUSAND-QUOTIENT          PIC S9(10) COMP-3.
006000*
006100 01  WS-HIGH-RISK-MERCHANT             PIC X(20)
006200                                        VALUE 'MERCHANT_003'.
006250 01  WS-SCORE-DISPLAY-AREA.
006260     05  WS-SCORE-FOR-DISPLAY          PIC S9(4) COMP-3.
006270     05  WS-SCORE-FOR-DISPLAY-R REDEFINES WS-SCORE-FOR-DISPLAY
006280                                        PIC S9(4).
006300*
006400 LINKAGE SECTION.
006500*
006600 01  LK-PAYMENT-REQUEST.
006700     COPY PAYREQ.
006800*
006900 01  LK-VELOCITY-COUNT                 PIC S9(5) COMP-3.
007000 01  LK-RISK-SCORE                     PIC S9(3) COMP-3.
007100 01  LK-APPROVED-FLAG                  PIC X(1).
007200 01  LK-REASON-TEXT                    PIC X(80).
007300*
007400 PROCEDURE DIVISION USING LK-PAYMENT-REQUEST,
007500         LK-VELOCITY-COUNT,
007600         LK-RISK-SCORE,
007700         LK-APPROVED-FLAG,
007800         LK-REASON-TEXT.
007900*
008000 000-MAINLINE SECTION.
008100*
008200     MOVE ZERO TO WS-RAW-SCORE.
008300     PERFORM 100-RULE1-HIGH-AMOUNT THRU 100-EXIT.
008400     PERFORM 200-RULE2-ROUND-AMOUNT THRU 200-EXIT.
008500     PERFORM 300-RULE3-HIGH-RISK-MERCHANT THRU 300-EXIT.
008600     PERFORM 400-RULE4-VELOCITY THRU 400-EXIT.
008700     IF WS-RAW-SCORE > 100
008750        MOVE WS-RAW-SCORE TO WS-SCORE-FOR-DISPLAY
008760        DISPLAY 'FRDSCORE - RAW SCORE ' WS-SCORE-FOR-DISPLAY-R
008770            ' CAPPED AT 100 PER RISK COMMITTEE REQUEST 4471'
008800        MOVE 100 TO WS-RAW-SCORE
008900     END-IF.
009000     MOVE WS-RAW-SCORE TO LK-RISK-SCORE.
009100     IF LK-RISK-SCORE <= 50
009200        MOVE 'Y' TO LK-APPROVED-FLAG
009300     ELSE
009400        MOVE 'N' TO LK-APPROVED-FLAG
009500     END-IF.
009600     PERFORM 500-BUILD-REASON THRU 500-EXIT.
009700     GOBACK.
009800*
009900 100-RULE1-HIGH-AMOUNT.
010000*
010100     IF PR-AMOUNT > 1000.00
010200        ADD WS-RULE1-POINTS TO WS-RAW-SCORE
010300     END-IF.
010400*
010500 100-EXIT.
010600     EXIT.
010700*
010800 200-RULE2-ROUND-AMOUNT.
010900*
011000     COMPUTE WS-AMOUNT-CENTS = PR-AMOUNT * 100.
011100     DIVIDE WS-AMOUNT-CENTS-R BY 100000
011150             GIVING WS-THOUSAND-QUOTIENT
011200             REMAINDER WS-THOUSAND-REMAINDER.
011300     IF WS-THOUSAND-REMAINDER = ZERO AND PR-AMOUNT > 5000.00
011400        ADD WS-RULE2-POINTS TO WS-RAW-SCORE
011500     END-IF.
011600*
011700 200-EXIT.
011800     EXIT.
011900*
012000 300-RULE3-HIGH-RISK-MERCHANT.
012100*
012200     IF PR-MERCHANT-ID = WS-HIGH-RISK-MERCHANT
012300        ADD WS-RULE3-POINTS TO WS-RAW-SCORE
012400     END-IF.
012500*
012600 300-EXIT.
012700     EXIT.
012800*
012900 400-RULE4-VELOCITY.
013000*
013100     IF LK-VELOCITY-COUNT >= 5
013200        ADD WS-RULE4-POINTS TO WS-RAW-SCORE
013300     END-IF.
013400*
013500 400-EXIT.
013600     EXIT.
013700*
013800 500-BUILD-REASON.
013900*
014000     MOVE SPACES TO LK-REASON-TEXT.
014100     IF LK-RISK-SCORE <= 20
014200        MOVE 'Low risk transaction' TO LK-REASON-TEXT
014300     ELSE
014400        IF LK-RISK-SCORE <= 50
014500           MOVE 'Medium risk - approved with monitoring' TO
014600                LK-REASON-TEXT
014700        ELSE
014800           MOVE 'High risk - transaction declined' TO
014900                LK-REASON-TEXT
015000        END-IF
015100     END-IF.
015200*
015300 500-EXIT.
015400     EXIT.
