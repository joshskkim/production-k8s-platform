000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDHASH.
000300 AUTHOR.        D K SANDOVAL.
000400 INSTALLATION.  FIRST MERIDIAN ACQUIRING - RISK SYSTEMS DEPT.
000500 DATE-WRITTEN.  07/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL RISK SYSTEMS USE ONLY.
000800*
000900******************************************************************
001000*  CARDHASH IS CALLED ONCE PER PAYMENT REQUEST BY PAYDRIVR.  IT   *
001100*  RETURNS A ONE-WAY HASH OF THE CLEAR CARD NUMBER SO THAT THE    *
001200*  CARD-NOT-PRESENT RISK PROJECT CAN GROUP TRANSACTIONS BY CARD   *
001300*  ACROSS THE VELOCITY WINDOW WITHOUT THE CLEAR PAN EVER LANDING  *
001400*  ON TRANFILE OR RSKALRT.  THE HASH ITSELF IS PRODUCED BY THE    *
001500*  INSTALLATION'S ICSF ONE-WAY HASH SERVICE (CSNBOWH) - THIS      *
001600*  PROGRAM ONLY BUILDS THE PARAMETER LIST AND CHECKS THE RETURN   *
001700*  CODE.  IF ICSF IS NOT ACTIVE THE CALL FAILS SOFT TO A          *
001800*  TRUNCATED-DISPLAY FALLBACK SO A HARDWARE OUTAGE DOES NOT STOP  *
001900*  THE BATCH - SEE THE 1996 CHANGE BELOW.                         *
002000*                                                                 *
002100*  MAINTENANCE HISTORY                                            *
002200*  --------------------------------------------------------      *
002300*  1994-07-19  DKS  PYRQ0007  ORIGINAL PROGRAM FOR THE CARD-NOT- *PYRQ0007
002400*                             PRESENT RISK PROJECT.  CALLS ICSF  *PYRQ0007
002500*                             CSNBOWH FOR A SHA-1 DIGEST.        *PYRQ0007
002600*  1996-03-04  DKS  PYRQ0008  ADDED THE FALLBACK PATH FOR WHEN   *PYRQ0008
002700*                             ICSF RETURN CODE IS NONZERO - PROD *PYRQ0008
002800*                             INCIDENT 96-114, CRYPTO COPROCESSOR*PYRQ0008
002900*                             WAS OFFLINE AND THE WHOLE OVERNIGHT*PYRQ0008
003000*                             RUN ABENDED.                       *PYRQ0008
003100*  1999-01-08  MTC  PYRQ0010  Y2K REVIEW - NO DATE ARITHMETIC IN *PYRQ0010
003200*                             THIS PROGRAM, NO CHANGE REQUIRED.  *PYRQ0010
003300*  2003-05-30  MTC  PYRQ0012  SWITCHED THE RULE ARRAY FROM SHA-1 *PYRQ0012
003400*                             TO SHA-256 (RULE-ARRAY VALUE       *PYRQ0012
003500*                             'SHA-256 ') PER PCI COUNCIL        *PYRQ0012
003600*                             GUIDANCE ON HASH ALGORITHM STRENGTH*PYRQ0012
003650*  2009-11-17  DKS  PYRQ0015  RISK COMMITTEE MINUTE 09-41 - THE  *PYRQ0015
003660*                             CLEAR TEXT PASSED TO CSNBOWH MUST  *PYRQ0015
003670*                             NOW BE SALTED (SEE WS-SALT-VALUE)  *PYRQ0015
003680*                             AND THE RETURNED DIGEST IS HANDED  *PYRQ0015
003690*                             BACK TO PAYDRIVR AS A LOWER-CASE   *PYRQ0015
003700*                             HEX STRING, NOT RAW BYTES, SO IT   *PYRQ0015
003710*                             PRINTS CLEAN ON THE ALERT REPORT.  *PYRQ0015
003720******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WS-CSNBOWH-PARMS.
005100     05  WS-OWH-RETURN-CODE            PIC S9(9) COMP.
005200     05  WS-OWH-REASON-CODE            PIC S9(9) COMP.
005300     05  WS-OWH-EXIT-DATA-LENGTH       PIC S9(9) COMP
005400                                        VALUE ZERO.
005500     05  WS-OWH-EXIT-DATA              PIC X(4).
005600     05  WS-OWH-RULE-ARRAY-COUNT       PIC S9(9) COMP
005700                                        VALUE 1.
005800     05  WS-OWH-RULE-ARRAY             PIC X(8)
005900                                        VALUE 'SHA-256 '.
006000     05  WS-OWH-TEXT-LENGTH            PIC S9(9) COMP.
006100     05  WS-OWH-TEXT                   PIC X(27).
006150     05  WS-OWH-TEXT-R REDEFINES WS-OWH-TEXT.
006160         10  WS-OWH-TEXT-CARD-PART     PIC X(19).
006170         10  WS-OWH-TEXT-SALT-PART     PIC X(8).
006200     05  WS-OWH-CHAIN-VECTOR-LENGTH    PIC S9(9) COMP
006300                                        VALUE ZERO.
006400     05  WS-OWH-CHAIN-VECTOR           PIC X(64).
006500     05  WS-OWH-HASH-LENGTH            PIC S9(9) COMP
006600                                        VALUE 32.
006700     05  WS-OWH-HASH                   PIC X(32).
006750*
006760 01  WS-SALT-CONSTANTS.
006770     05  WS-SALT-VALUE                 PIC X(8) VALUE 'SALT_KEY'.
006800*
006810 01  WS-RETCODE-DISPLAY-AREA.
006820     05  WS-OWH-RETCODE-FOR-DISPLAY    PIC S9(9) COMP-3.
006830     05  WS-OWH-RETCODE-FOR-DISPLAY-R
006840         REDEFINES WS-OWH-RETCODE-FOR-DISPLAY
006850                                        PIC S9(9).
006900*
007400 01  WS-FALLBACK-AREA.
007500     05  WS-FALLBACK-CARD              PIC X(19).
007600     05  WS-FALLBACK-PAD               PIC X(45) VALUE SPACES.
007700     05  WS-FALLBACK-AREA-R REDEFINES WS-FALLBACK-AREA
007800                                        PIC X(64).
007810*
007900 LINKAGE SECTION.
008000*
008100 01  LK-CARD-NUMBER-CLR                PIC X(19).
008200 01  LK-HASH-RESULT                    PIC X(64).
008300*
008400 PROCEDURE DIVISION USING LK-CARD-NUMBER-CLR, LK-HASH-RESULT.
008500*
008600 000-MAINLINE SECTION.
008700*
008710*    RISK COMMITTEE MINUTE 09-41 - THE TEXT HASHED IS THE CLEAR
008720*    CARD NUMBER WITH THE INSTALLATION SALT APPENDED, NOT THE
008730*    CARD NUMBER ALONE, SO A STOLEN TRANFILE CANNOT BE MATCHED
008740*    BACK TO A CARD BY BRUTE-FORCE HASHING OF BIN RANGES.
008750     MOVE SPACES TO LK-HASH-RESULT.
008760     STRING LK-CARD-NUMBER-CLR DELIMITED BY SIZE
008770            WS-SALT-VALUE      DELIMITED BY SIZE
008780       INTO WS-OWH-TEXT.
008900     MOVE 27 TO WS-OWH-TEXT-LENGTH.
009000     MOVE ZERO TO WS-OWH-RETURN-CODE WS-OWH-REASON-CODE.
009100     MOVE SPACES TO WS-OWH-HASH WS-OWH-CHAIN-VECTOR.
010400     CALL 'CSNBOWH' USING WS-OWH-RETURN-CODE,
010500         WS-OWH-REASON-CODE,
010600         WS-OWH-EXIT-DATA-LENGTH,
010700         WS-OWH-EXIT-DATA,
010800         WS-OWH-RULE-ARRAY-COUNT,
010900         WS-OWH-RULE-ARRAY,
011000         WS-OWH-TEXT-LENGTH,
011100         WS-OWH-TEXT,
011200         WS-OWH-CHAIN-VECTOR-LENGTH,
011300         WS-OWH-CHAIN-VECTOR,
011400         WS-OWH-HASH-LENGTH,
011500         WS-OWH-HASH.
011600     IF WS-OWH-RETURN-CODE = ZERO
011650*       HEXCVT IS THE RISK SYSTEMS DEPT'S COMMON BINARY-TO-HEX
011660*       PRINT UTILITY (ALSO CALLED FROM THE ALERT-DUMP AND THE
011670*       AUDIT-TRAIL PROGRAMS) - IT EXPANDS EACH INPUT BYTE INTO
011680*       TWO LOWER-CASE HEX CHARACTERS IN THE OUTPUT AREA.
011690        CALL 'HEXCVT' USING WS-OWH-HASH-LENGTH,
011695            WS-OWH-HASH,
011697            LK-HASH-RESULT
011800     ELSE
011900        PERFORM 900-FALLBACK-HASH THRU 900-EXIT
012000     END-IF.
012100     GOBACK.
012200*
012300 900-FALLBACK-HASH.
012400*
012500*    ICSF NOT ACTIVE OR COPROCESSOR OFFLINE (INCIDENT 96-114).
012600*    FALL BACK TO A PADDED CLEAR-CARD PLACEHOLDER SO THE BATCH
012700*    KEEPS RUNNING - THIS IS LESS SAFE THAN THE ICSF HASH, IS
012750*    NOT A REAL HEX DIGEST, AND IS REPORTED TO THE OPERATOR VIA
012760*    THE RETURN-CODE DISPLAY BELOW SO IT CAN BE FOLLOWED UP.
012900     MOVE LK-CARD-NUMBER-CLR TO WS-FALLBACK-CARD.
013000     MOVE SPACES TO WS-FALLBACK-PAD.
013100     MOVE WS-FALLBACK-AREA-R TO LK-HASH-RESULT.
013250     MOVE WS-OWH-RETURN-CODE TO WS-OWH-RETCODE-FOR-DISPLAY.
013300     DISPLAY 'CARDHASH - ICSF CSNBOWH RETURN CODE ' WITH NO
013400         ADVANCING.
013500     DISPLAY WS-OWH-RETCODE-FOR-DISPLAY-R.
013600*
013700 900-EXIT.
013800     EXIT.
