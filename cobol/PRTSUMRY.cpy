      ******************************************************************
      *    COPYBOOK:  PRTSUMRY                                        *
      *    DESCRIBES:  PS-PORTFOLIO-SUMMARY-RECORD                    *
      *                                                                *
      *    ONE ROW - THE ACQUIRER-WIDE ROLL-UP PRODUCED AT END OF THE  *
      *    PAYDRIVR RUN ACROSS EVERY MERCHANT ON WS-MCHPROF-TABLE.      *
      *    NOT KEYED - CALLER OPENS THE FILE, WRITES THE ONE ROW,      *
      *    CLOSES IT.                                                  *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1992-06-21  JBW  PYRQ0006  ORIGINAL LAYOUT PER RISK          *
      *                               COMMITTEE REQUEST 4471.          *
      ******************************************************************
       01  PS-PORTFOLIO-SUMMARY-RECORD.
           05  PS-TOTAL-VOLUME             PIC S9(13)V99 COMP-3.
           05  PS-TOTAL-TRANSACTIONS       PIC S9(9) COMP-3.
           05  PS-APPROVED-VOLUME          PIC S9(13)V99 COMP-3.
           05  PS-APPROVAL-RATE            PIC S9(1)V9(4) COMP-3.
           05  PS-ACTIVE-ALERTS            PIC S9(7) COMP-3.
           05  PS-MERCHANT-COUNT           PIC S9(5) COMP-3.
           05  FILLER                      PIC X(15).
