      ******************************************************************
      *    COPYBOOK:  TXNREC                                          *
      *    DESCRIBES:  TR-TRANSACTION-RECORD                          *
      *                                                                *
      *    ONE ROW PER PROCESSED PAYMENT TRANSACTION.  WRITTEN BY      *
      *    PAYDRIVR AS EACH PAYMENT REQUEST CLEARS FRAUD SCORING AND   *
      *    RISK ASSESSMENT; READ BACK BY PAYDRIVR (CARD-HASH/TIME      *
      *    WINDOW, FOR THE VELOCITY RULE) AND BY PAYSUMRY              *
      *    (MERCHANT-ID/TIME WINDOW, FOR THE MERCHANT SUMMARY REPORT). *
      *    THE FILE IS APPEND-ONLY WITHIN A RUN - NO RECORD IS EVER    *
      *    REWRITTEN ONCE POSTED.                                      *
      *                                                                *
      *    MAINTENANCE HISTORY                                        *
      *    ---------------------------------------------------------  *
      *    1984-03-11  RLP  PYRQ0001  ORIGINAL LAYOUT.                 *
      *    1988-11-02  RLP  PYRQ0004  ADDED TR-FRAUD-SCORE AND         *
      *                               TR-CARD-NUMBER-HASH - FRAUD      *
      *                               SCORING PROJECT PHASE 1.         *
      *    1994-07-19  DKS  PYRQ0007  ADDED TR-CUSTOMER-IP.            *
      *    1999-01-08  MTC  PYRQ0010  Y2K REVIEW - TR-CREATED-AT WAS   *
      *                               ALREADY A 4-DIGIT-YEAR ISO STAMP,*
      *                               NO CHANGE REQUIRED.              *
      *    2001-01-30  MTC  PYRQ0011  ADDED TR-CREATED-AT-R REDEFINES  *
      *                               SO PAYSUMRY CAN WINDOW ON THE    *
      *                               HOUR WITHOUT UNSTRING.           *
      ******************************************************************
       01  TR-TRANSACTION-RECORD.
           05  TR-TRANSACTION-ID           PIC X(20).
           05  TR-MERCHANT-ID              PIC X(20).
           05  TR-CARD-NUMBER-HASH         PIC X(64).
           05  TR-AMOUNT                   PIC S9(8)V99 COMP-3.
           05  TR-CURRENCY-CODE            PIC X(3).
           05  TR-STATUS                   PIC X(10).
               88  TR-STATUS-PENDING       VALUE 'pending   '.
               88  TR-STATUS-APPROVED      VALUE 'approved  '.
               88  TR-STATUS-DECLINED      VALUE 'declined  '.
           05  TR-FRAUD-SCORE              PIC S9(3) COMP-3.
           05  TR-PAYMENT-METHOD           PIC X(10).
           05  TR-CUSTOMER-IP              PIC X(45).
           05  TR-CREATED-AT               PIC X(26).
           05  TR-CREATED-AT-R REDEFINES TR-CREATED-AT.
               10  TR-CREATED-YYYY         PIC 9(4).
               10  FILLER                  PIC X.
               10  TR-CREATED-MM           PIC 9(2).
               10  FILLER                  PIC X.
               10  TR-CREATED-DD           PIC 9(2).
               10  FILLER                  PIC X.
               10  TR-CREATED-HH           PIC 9(2).
               10  FILLER                  PIC X.
               10  TR-CREATED-MIN          PIC 9(2).
               10  FILLER                  PIC X.
               10  TR-CREATED-SS           PIC 9(2).
               10  FILLER                  PIC X(9).
           05  FILLER                      PIC X(20).
